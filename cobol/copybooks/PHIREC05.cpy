000100******************************************************************
000200* COPYBOOK.     PHIREC05
000300* DESCRIPTION.  DAILY AGGREGATE RECORD - OUTPUT OF PHI020, ONE
000400*               PER CALENDAR DAY WITH AT LEAST ONE READING.
000500*-----------------------------------------------------------------
000600* CHANGE LOG
000700* 1987-02-13 ROB  INIT-0002  ORIGINAL LAYOUT
000800******************************************************************
000900 01  PHR5-DAILY-AGGREGATE.
001000     05  PHR5-READ-DATE             PIC X(10).
001100     05  PHR5-AVG-CO2               PIC 9(05)V99.
001200     05  PHR5-AVG-TEMPERATURE       PIC S9(03)V99.
001300     05  PHR5-AVG-HUMIDITY          PIC 9(03)V99.
001400     05  PHR5-AVG-PRESSURE          PIC 9(05)V99.
001500     05  PHR5-AVG-LIGHT             PIC 9(05)V99.
001600     05  PHR5-READING-COUNT         PIC 9(05).
001700     05  FILLER                     PIC X(04).
