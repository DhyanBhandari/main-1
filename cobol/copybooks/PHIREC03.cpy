000100******************************************************************
000200* COPYBOOK.     PHIREC03
000300* DESCRIPTION.  LOCATION SUMMARY RECORD - OUTPUT OF PHI010, ONE
000400*               PER LOCATION CONTROL GROUP.  CARRIES THE FIVE
000500*               PILLAR SCORES, THE WEIGHTED OVERALL SCORE, THE
000600*               ECOSYSTEM CLASSIFICATION AND THE DATA-QUALITY
000700*               ROLL-UP FOR THE LOCATION.
000800*-----------------------------------------------------------------
000900* CHANGE LOG
001000* 1986-04-09 ROB  INIT-0001  ORIGINAL LAYOUT
001100* 1991-09-19 KDM  CHG-0114   ADDED ECOSYSTEM-TYPE, COMPLETENESS-PCT
001200* 2002-02-08 LMR  CHG-0388   ADDED QUALITY-ISSUE-CNT PER AUDIT REQ
001300******************************************************************
001400 01  PHR3-LOCATION-SUMMARY.
001500     05  PHR3-LOCATION-ID           PIC X(08).
001600     05  PHR3-LATITUDE              PIC S9(03)V9(04).
001700     05  PHR3-LONGITUDE             PIC S9(03)V9(04).
001800*    999 IN ANY PILLAR SCORE BELOW MEANS "NO SCORE COMPUTED" -
001900*    NOT A VALID 0-100 SCORE.  SAME CONVENTION ON OVERALL-SCORE.
002000     05  PHR3-PILLAR-SCORES.
002100         10  PHR3-PILLAR-A-SCORE    PIC 9(03).
002200         10  PHR3-PILLAR-B-SCORE    PIC 9(03).
002300         10  PHR3-PILLAR-C-SCORE    PIC 9(03).
002400         10  PHR3-PILLAR-D-SCORE    PIC 9(03).
002500         10  PHR3-PILLAR-E-SCORE    PIC 9(03).
002600     05  PHR3-PILLAR-SCORE-TABLE REDEFINES PHR3-PILLAR-SCORES.
002700         10  PHR3-PILLAR-SCORE OCCURS 5 TIMES
002800                               PIC 9(03).
002900     05  PHR3-OVERALL-SCORE         PIC 9(03).
003000     05  PHR3-INTERPRETATION        PIC X(10).
003100         88  PHR3-INTERP-EXCELLENT      VALUE "Excellent ".
003200         88  PHR3-INTERP-GOOD           VALUE "Good      ".
003300         88  PHR3-INTERP-MODERATE       VALUE "Moderate  ".
003400         88  PHR3-INTERP-POOR           VALUE "Poor      ".
003500         88  PHR3-INTERP-CRITICAL       VALUE "Critical  ".
003600     05  PHR3-ECOSYSTEM-TYPE        PIC X(20).
003700     05  PHR3-COMPLETENESS-PCT      PIC 9(03)V99.
003800     05  PHR3-QUALITY-ISSUE-CNT     PIC 9(03).
003900     05  FILLER                     PIC X(01).
