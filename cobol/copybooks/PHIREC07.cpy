000100******************************************************************
000200* COPYBOOK.     PHIREC07
000300* DESCRIPTION.  AQI RESULT RECORD - OUTPUT OF PHI030, ONE PER
000400*               MONITORING STATION.
000500*-----------------------------------------------------------------
000600* CHANGE LOG
000700* 1988-08-24 ROB  INIT-0003  ORIGINAL LAYOUT
000800******************************************************************
000900 01  PHR7-AQI-RESULT.
001000     05  PHR7-STATION-ID            PIC X(10).
001100     05  PHR7-AQI-VALUE             PIC 9(03).
001200     05  PHR7-DOMINANT-POLLUTANT    PIC X(06).
001300     05  PHR7-AQI-CATEGORY          PIC X(20).
001400     05  FILLER                     PIC X(01).
