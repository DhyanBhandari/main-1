000100******************************************************************
000200* COPYBOOK.     PHIREC04
000300* DESCRIPTION.  SENSOR READING RECORD - INPUT TO PHI020.  ONE
000400*               TIME-STAMPED READING FROM AN INDOOR OR OUTDOOR
000500*               ENVIRONMENTAL SENSOR.  FILE ARRIVES SORTED
000600*               ASCENDING ON PHR4-READ-DATE.
000700*-----------------------------------------------------------------
000800* CHANGE LOG
000900* 1987-02-11 ROB  INIT-0002  ORIGINAL LAYOUT
001000* 1996-11-05 KDM  CHG-0255   ADDED PHR4-READ-TIME (INTRA-DAY
001100*                            READING RATE WENT FROM DAILY TO
001200*                            HOURLY ON THE INDOOR SENSOR STRING)
001300******************************************************************
001400 01  PHR4-SENSOR-READING.
001500     05  PHR4-SENSOR-TYPE           PIC X(08).
001600         88  PHR4-SENSOR-INDOOR         VALUE "indoor  ".
001700         88  PHR4-SENSOR-OUTDOOR        VALUE "outdoor ".
001800     05  PHR4-READ-DATE             PIC X(10).
001900     05  PHR4-READ-DATE-PARTS REDEFINES PHR4-READ-DATE.
002000         10  PHR4-DATE-YEAR         PIC 9(04).
002100         10  FILLER                 PIC X(01).
002200         10  PHR4-DATE-MONTH        PIC 9(02).
002300         10  FILLER                 PIC X(01).
002400         10  PHR4-DATE-DAY          PIC 9(02).
002500     05  PHR4-READ-TIME             PIC X(08).
002600     05  PHR4-CO2                   PIC 9(05)V99.
002700     05  PHR4-TEMPERATURE           PIC S9(03)V99.
002800     05  PHR4-HUMIDITY              PIC 9(03)V99.
002900     05  PHR4-PRESSURE              PIC 9(05)V99.
003000     05  PHR4-LIGHT                 PIC 9(05)V99.
003100     05  FILLER                     PIC X(03).
