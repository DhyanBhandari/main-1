000100******************************************************************
000200* COPYBOOK.     PHIREC06
000300* DESCRIPTION.  POLLUTANT READING RECORD - INPUT TO PHI030.  ONE
000400*               PER POLLUTANT PER MONITORING STATION.  FILE
000500*               ARRIVES GROUPED BY PHR6-STATION-ID.
000600*-----------------------------------------------------------------
000700* CHANGE LOG
000800* 1988-08-22 ROB  INIT-0003  ORIGINAL LAYOUT
000900******************************************************************
001000 01  PHR6-POLLUTANT-READING.
001100     05  PHR6-STATION-ID            PIC X(10).
001200     05  PHR6-POLLUTANT             PIC X(06).
001300         88  PHR6-POLL-PM25             VALUE "pm25  ".
001400         88  PHR6-POLL-PM10             VALUE "pm10  ".
001500         88  PHR6-POLL-O3               VALUE "o3    ".
001600         88  PHR6-POLL-NO2              VALUE "no2   ".
001700         88  PHR6-POLL-SO2              VALUE "so2   ".
001800         88  PHR6-POLL-CO               VALUE "co    ".
001900     05  PHR6-CONCENTRATION         PIC 9(05)V9(02).
002000     05  FILLER                     PIC X(05).
