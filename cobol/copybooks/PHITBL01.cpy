000100******************************************************************
000200* COPYBOOK.     PHITBL01
000300* DESCRIPTION.  U3 METRIC QUALITY RANGE TABLE.  ONE ENTRY PER
000400*               KNOWN METRIC NAME, HOLDING THE HARD RANGE AND
000500*               (WHEN DEFINED) THE OPTIMAL RANGE USED TO BAND
000600*               A READING AS good / moderate / poor.  TABLE IS
000700*               LOADED BY 1100-LOAD-QUALITY-TABLE IN PHI010 AND
000800*               SEARCHED BY METRIC NAME IN 3000-ASSESS-QUALITY.
000900*-----------------------------------------------------------------
001000* CHANGE LOG
001100* 1986-04-11 ROB  INIT-0001  ORIGINAL 15-METRIC TABLE
001200* 1991-09-20 KDM  CHG-0114   ADDED CANOPY-HEIGHT, FPAR, LAI,
001300*                            WATER-OCCURRENCE, DISTANCE-TO-WATER
001400* 1999-01-12 JBT  Y2K-0009   NO DATE FIELDS IN THIS TABLE - REVIEWED,
001500*                            NO CHANGE REQUIRED
001600******************************************************************
001700 01  QUALITY-TABLE.
001800     05  QT-ENTRY OCCURS 25 TIMES
001900                     INDEXED BY QT-IDX.
002000         10  QT-METRIC-NAME      PIC X(20).
002100         10  QT-PILLAR-ID        PIC X(01).
002200         10  QT-HARD-LO          PIC S9(06)V9(02).
002300         10  QT-HARD-HI          PIC S9(06)V9(02).
002400         10  QT-OPT-FLAG         PIC X(01).
002500             88  QT-HAS-OPTIMAL      VALUE "Y".
002600             88  QT-NO-OPTIMAL       VALUE "N".
002700         10  QT-OPT-LO           PIC S9(06)V9(02).
002800         10  QT-OPT-HI           PIC S9(06)V9(02).
002900     05  FILLER                     PIC X(01).
003000 01  QT-CONSTANTS.
003100     05  QT-COUNT                PIC 9(02) COMP VALUE 25.
003200     05  PILLAR-E-DEFAULT-SCORE  PIC 9(03) COMP VALUE 50.
003300     05  FILLER                     PIC X(01).
