000100******************************************************************
000200* COPYBOOK.     PHIREC01
000300* DESCRIPTION.  METRIC READING RECORD - INPUT TO PHI010
000400*               ONE OCCURRENCE PER METRIC PER LOCATION, THE
000500*               PILLAR SENSOR EXTRACT FEEDS THIS SHOP FROM THE
000600*               FIELD-COLLECTION NETWORK.  FILE IS PRESENTED
000700*               SORTED BY PHR1-LOCATION-ID THEN PHR1-PILLAR-ID.
000800*-----------------------------------------------------------------
000900* CHANGE LOG
001000* 1986-04-02 ROB  INIT-0001  ORIGINAL LAYOUT
001100* 1991-09-17 KDM  CHG-0114   WIDENED METRIC-NAME TO X(20) FOR THE
001200*                            NEW CANOPY-HEIGHT / FPAR FEEDS
001300* 1999-01-11 JBT  Y2K-0009   DATA-DATE CONFIRMED FULL 4-DIGIT
001400*                            CENTURY, NO WINDOWING REQUIRED
001500******************************************************************
001600 01  PHR1-METRIC-READING.
001700     05  PHR1-LOCATION-ID           PIC X(08).
001800     05  PHR1-LATITUDE              PIC S9(03)V9(04).
001900     05  PHR1-LONGITUDE             PIC S9(03)V9(04).
002000     05  PHR1-PILLAR-ID             PIC X(01).
002100         88  PHR1-PILLAR-ATMOS          VALUE "A".
002200         88  PHR1-PILLAR-BIODIV         VALUE "B".
002300         88  PHR1-PILLAR-CARBON         VALUE "C".
002400         88  PHR1-PILLAR-DEGRAD         VALUE "D".
002500         88  PHR1-PILLAR-ECOSYS         VALUE "E".
002600     05  PHR1-METRIC-NAME           PIC X(20).
002700     05  PHR1-METRIC-VALUE          PIC S9(07)V9(04).
002800     05  PHR1-VALUE-FLAG            PIC X(01).
002900         88  PHR1-VALUE-PRESENT         VALUE "Y".
003000         88  PHR1-VALUE-MISSING         VALUE "N".
003100*    DATE OF READING, BROKEN OUT BELOW FOR CONTROL-BREAK AND
003200*    RANGE-CHECK COMPARES WITHOUT A SEPARATE EDIT ROUTINE.
003300     05  PHR1-DATA-DATE             PIC X(10).
003400     05  PHR1-DATA-DATE-PARTS REDEFINES PHR1-DATA-DATE.
003500         10  PHR1-DATE-YEAR         PIC 9(04).
003600         10  FILLER                 PIC X(01).
003700         10  PHR1-DATE-MONTH        PIC 9(02).
003800         10  FILLER                 PIC X(01).
003900         10  PHR1-DATE-DAY          PIC 9(02).
004000     05  FILLER                     PIC X(11).
