000100******************************************************************
000200* COPYBOOK.     PHITBL02
000300* DESCRIPTION.  U6 EPA AQI BREAKPOINT TABLE.  FOUR CONCENTRATION
000400*               SEGMENTS PER POLLUTANT (PM2.5, PM10, O3, NO2),
000500*               EACH MAPPING A CONCENTRATION RANGE TO AN AQI
000600*               SUB-INDEX RANGE FOR STRAIGHT-LINE INTERPOLATION.
000700*               LOADED BY 1100-LOAD-BREAKPOINT-TABLE IN PHI030
000800*               AND SEARCHED BY 2400-COMPUTE-SUB-AQI.
000900*-----------------------------------------------------------------
001000* CHANGE LOG
001100* 1988-08-25 ROB  INIT-0003  ORIGINAL 4-POLLUTANT TABLE
001200******************************************************************
001300 01  BREAKPOINT-TABLE.
001400     05  BP-ENTRY OCCURS 16 TIMES
001500                     INDEXED BY BP-IDX.
001600         10  BP-POLLUTANT        PIC X(06).
001700         10  BP-SEG-LO-CONC      PIC 9(05)V9(02).
001800         10  BP-SEG-HI-CONC      PIC 9(05)V9(02).
001900         10  BP-SEG-LO-IDX       PIC 9(05)V9(02).
002000         10  BP-SEG-HI-IDX       PIC 9(05)V9(02).
002100     05  FILLER                     PIC X(01).
002200 01  BP-CONSTANTS.
002300     05  BP-COUNT                PIC 9(02) COMP VALUE 16.
002400     05  FILLER                     PIC X(01).
