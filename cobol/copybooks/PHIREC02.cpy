000100******************************************************************
000200* COPYBOOK.     PHIREC02
000300* DESCRIPTION.  SCORED METRIC RECORD - OUTPUT OF PHI010, ONE PER
000400*               METRIC READ, CARRYING THE U3 QUALITY FLAG AND AN
000500*               INDICATOR OF WHETHER THE VALUE WAS DERIVED (U4)
000600*               RATHER THAN READ DIRECTLY FROM THE SENSOR NET.
000700*-----------------------------------------------------------------
000800* CHANGE LOG
000900* 1986-04-04 ROB  INIT-0001  ORIGINAL LAYOUT
001000* 1994-06-30 KDM  CHG-0201   ADDED DERIVED-FLAG FOR AOD/CANOPY
001100*                            FALLBACK METRICS
001200******************************************************************
001300 01  PHR2-SCORED-METRIC.
001400     05  PHR2-LOCATION-ID           PIC X(08).
001500     05  PHR2-PILLAR-ID             PIC X(01).
001600     05  PHR2-METRIC-NAME           PIC X(20).
001700     05  PHR2-METRIC-VALUE          PIC S9(07)V9(04).
001800     05  PHR2-QUALITY-FLAG          PIC X(12).
001900         88  PHR2-QUALITY-GOOD          VALUE "good        ".
002000         88  PHR2-QUALITY-MODERATE      VALUE "moderate    ".
002100         88  PHR2-QUALITY-POOR          VALUE "poor        ".
002200         88  PHR2-QUALITY-UNAVAIL       VALUE "unavailable ".
002300     05  PHR2-DERIVED-FLAG          PIC X(01).
002400         88  PHR2-VALUE-IS-DERIVED      VALUE "Y".
002500         88  PHR2-VALUE-IS-RAW          VALUE "N".
002600     05  FILLER                     PIC X(01).
