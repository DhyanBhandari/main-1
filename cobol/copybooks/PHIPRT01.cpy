000100******************************************************************
000200* COPYBOOK.     PHIPRT01
000300* DESCRIPTION.  U9 LOCATION HEALTH REPORT - PRINT LINE LAYOUTS.
000400*               EACH GROUP BELOW IS BUILT IN WORKING-STORAGE AND
000500*               MOVED TO THE FD PRINT-LINE BEFORE WRITE, THE WAY
000600*               THIS SHOP HAS ALWAYS LAID OUT COLUMNAR REPORTS.
000700*-----------------------------------------------------------------
000800* CHANGE LOG
000900* 1986-04-16 ROB  INIT-0001  ORIGINAL REPORT ART
001000* 1994-07-02 KDM  CHG-0201   ADDED METRIC-DETAIL AND DATA-QUALITY
001100*                            BLOCKS FOR THE PER-PILLAR BREAKDOWN
001200******************************************************************
001300 01  PRT-TITLE-LINE.
001400     05  FILLER                     PIC X(03) VALUE SPACES.
001500     05  FILLER                     PIC X(45)
001600         VALUE "LOCATION HEALTH REPORT - PLANETARY HEALTH IDX".
001700     05  FILLER                     PIC X(84) VALUE SPACES.
001800                                                                        
001900 01  PRT-LOCATION-LINE.
002000     05  FILLER                     PIC X(03) VALUE SPACES.
002100     05  FILLER                     PIC X(12) VALUE "LOCATION ID:".
002200     05  PRT-LOC-ID-O               PIC X(08).
002300     05  FILLER                     PIC X(04) VALUE SPACES.
002400     05  FILLER                     PIC X(05) VALUE "LAT: ".
002500     05  PRT-LAT-O                  PIC -999.9999.
002600     05  FILLER                     PIC X(02) VALUE SPACES.
002700     05  FILLER                     PIC X(05) VALUE "LON: ".
002800     05  PRT-LON-O                  PIC -999.9999.
002900     05  FILLER                     PIC X(04) VALUE SPACES.
003000     05  FILLER                     PIC X(09) VALUE "RUN DATE:".
003100     05  PRT-RUN-DATE-O             PIC X(10).
003200     05  FILLER                     PIC X(63) VALUE SPACES.
003300                                                                        
003400 01  PRT-SCORE-LINE.
003500     05  FILLER                     PIC X(03) VALUE SPACES.
003600     05  FILLER                     PIC X(15) VALUE "OVERALL SCORE  ".
003700     05  PRT-OVERALL-O              PIC ZZ9.
003800     05  FILLER                     PIC X(01) VALUE "/".
003900     05  FILLER                     PIC X(03) VALUE "100".
004000     05  FILLER                     PIC X(03) VALUE SPACES.
004100     05  PRT-OVERALL-INTERP-O       PIC X(10).
004200     05  FILLER                     PIC X(94) VALUE SPACES.
004300                                                                        
004400 01  PRT-PILLAR-RULE-LINE.
004500     05  FILLER                     PIC X(03) VALUE SPACES.
004600     05  FILLER                     PIC X(01) VALUE "+".
004700     05  FILLER                     PIC X(20) VALUE ALL "-".
004800     05  FILLER                     PIC X(01) VALUE "+".
004900     05  FILLER                     PIC X(10) VALUE ALL "-".
005000     05  FILLER                     PIC X(01) VALUE "+".
005100     05  FILLER                     PIC X(12) VALUE ALL "-".
005200     05  FILLER                     PIC X(01) VALUE "+".
005300     05  FILLER                     PIC X(84) VALUE SPACES.
005400                                                                        
005500 01  PRT-PILLAR-HDR-LINE.
005600     05  FILLER                     PIC X(03) VALUE SPACES.
005700     05  FILLER                     PIC X(01) VALUE "|".
005800     05  FILLER                     PIC X(20) VALUE " PILLAR".
005900     05  FILLER                     PIC X(01) VALUE "|".
006000     05  FILLER                     PIC X(10) VALUE " SCORE".
006100     05  FILLER                     PIC X(01) VALUE "|".
006200     05  FILLER                     PIC X(12) VALUE " STATUS".
006300     05  FILLER                     PIC X(01) VALUE "|".
006400     05  FILLER                     PIC X(84) VALUE SPACES.
006500                                                                        
006600 01  PRT-PILLAR-ROW-LINE.
006700     05  FILLER                     PIC X(03) VALUE SPACES.
006800     05  FILLER                     PIC X(01) VALUE "|".
006900     05  FILLER                     PIC X(01) VALUE SPACES.
007000     05  PRT-PILLAR-ID-O            PIC X(01).
007100     05  FILLER                     PIC X(01) VALUE SPACES.
007200     05  PRT-PILLAR-NAME-O          PIC X(16).
007300     05  FILLER                     PIC X(01) VALUE "|".
007400     05  PRT-PILLAR-SCORE-O         PIC X(10).
007500     05  FILLER                     PIC X(01) VALUE "|".
007600     05  FILLER                     PIC X(01) VALUE SPACES.
007700     05  PRT-PILLAR-STATUS-O        PIC X(10).
007800     05  FILLER                     PIC X(01) VALUE "|".
007900     05  FILLER                     PIC X(84) VALUE SPACES.
008000                                                                        
008100 01  PRT-PILLAR-SUBHDR-LINE.
008200     05  FILLER                     PIC X(03) VALUE SPACES.
008300     05  FILLER                     PIC X(07) VALUE "PILLAR ".
008400     05  PRT-SUBHDR-PILLAR-O        PIC X(01).
008500     05  FILLER                     PIC X(03) VALUE " - ".
008600     05  PRT-SUBHDR-NAME-O          PIC X(16).
008700     05  FILLER                     PIC X(102) VALUE SPACES.
008800                                                                        
008900 01  PRT-METRIC-HDR-LINE.
009000     05  FILLER                     PIC X(03) VALUE SPACES.
009100     05  FILLER                     PIC X(22)
009200         VALUE "  METRIC              ".
009300     05  FILLER                     PIC X(18)
009400         VALUE "VALUE             ".
009500     05  FILLER                     PIC X(12) VALUE "QUALITY     ".
009600     05  FILLER                     PIC X(77) VALUE SPACES.
009700                                                                        
009800 01  PRT-METRIC-ROW-LINE.
009900     05  FILLER                     PIC X(05) VALUE SPACES.
010000     05  PRT-METRIC-NAME-O          PIC X(20).
010100     05  PRT-METRIC-VALUE-O         PIC X(18).
010200     05  PRT-METRIC-QUALITY-O       PIC X(12).
010300     05  FILLER                     PIC X(77) VALUE SPACES.
010400                                                                        
010500 01  PRT-QUALITY-HDR-LINE.
010600     05  FILLER                     PIC X(03) VALUE SPACES.
010700     05  FILLER                     PIC X(20)
010800         VALUE "DATA QUALITY SUMMARY".
010900     05  FILLER                     PIC X(109) VALUE SPACES.
011000                                                                        
011100 01  PRT-QUALITY-LINE.
011200     05  FILLER                     PIC X(05) VALUE SPACES.
011300     05  FILLER                     PIC X(14) VALUE "COMPLETENESS: ".
011400     05  PRT-COMPLETE-O             PIC ZZ9.
011500     05  FILLER                     PIC X(01) VALUE "%".
011600     05  FILLER                     PIC X(04) VALUE SPACES.
011700     05  FILLER                     PIC X(16) VALUE "ECOSYSTEM TYPE: ".
011800     05  PRT-ECOSYSTEM-O            PIC X(20).
011900     05  FILLER                     PIC X(69) VALUE SPACES.
012000                                                                        
012100 01  PRT-ISSUE-LINE.
012200     05  FILLER                     PIC X(07) VALUE SPACES.
012300     05  FILLER                     PIC X(08) VALUE "ISSUE - ".
012400     05  PRT-ISSUE-TEXT-O           PIC X(33).
012500     05  FILLER                     PIC X(84) VALUE SPACES.
012600                                                                        
012700 01  PRT-BLANK-LINE.
012800     05  FILLER                     PIC X(132) VALUE SPACES.
012900                                                                        
013000 01  PRT-TOTALS-LINE-1.
013100     05  FILLER                     PIC X(03) VALUE SPACES.
013200     05  FILLER                     PIC X(30)
013300         VALUE "*** GRAND TOTALS - PHI010 ***".
013400     05  FILLER                     PIC X(99) VALUE SPACES.
013500                                                                        
013600 01  PRT-TOTALS-LINE-2.
013700     05  FILLER                     PIC X(05) VALUE SPACES.
013800     05  FILLER                     PIC X(22)
013900         VALUE "LOCATIONS PROCESSED..".
014000     05  PRT-TOT-LOCS-O             PIC ZZ,ZZ9.
014100     05  FILLER                     PIC X(97) VALUE SPACES.
014200                                                                        
014300 01  PRT-TOTALS-LINE-3.
014400     05  FILLER                     PIC X(05) VALUE SPACES.
014500     05  FILLER                     PIC X(22)
014600         VALUE "METRICS READ.........".
014700     05  PRT-TOT-METRICS-O          PIC ZZZ,ZZ9.
014800     05  FILLER                     PIC X(96) VALUE SPACES.
014900                                                                        
015000 01  PRT-TOTALS-LINE-4.
015100     05  FILLER                     PIC X(05) VALUE SPACES.
015200     05  FILLER                     PIC X(22)
015300         VALUE "METRICS UNAVAILABLE..".
015400     05  PRT-TOT-UNAVAIL-O          PIC ZZZ,ZZ9.
015500     05  FILLER                     PIC X(96) VALUE SPACES.
015600                                                                        
015700 01  PRT-TOTALS-LINE-5.
015800     05  FILLER                     PIC X(05) VALUE SPACES.
015900     05  FILLER                     PIC X(22)
016000         VALUE "AVERAGE OVERALL SCORE.".
016100     05  PRT-TOT-AVG-O              PIC ZZ9.
016200     05  FILLER                     PIC X(97) VALUE SPACES.
