000100******************************************************************
000200* PROGRAM-ID.    PHI030
000300* AUTHOR.        R. O. BRANCH
000400* INSTALLATION.  TIDEWATER ST DEPT OF NATURAL RESOURCES - DP DIV
000500* DATE-WRITTEN.  08/22/1988
000600* DATE-COMPILED.
000700* SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY
000800*-----------------------------------------------------------------
000900* CHANGE LOG
001000* DATE       BY   REQUEST     DESCRIPTION
001100*-----------------------------------------------------------------
001200* 1988-08-22 ROB  INIT-0003   ORIGINAL CODING - EPA-STYLE LINEAR
001300*                             INTERPOLATION OF A SUB-AQI PER
001400*                             POLLUTANT, ONE STATION CONTROL
001500*                             GROUP AT A TIME
001600* 1993-04-14 KDM  CHG-0180   CONCENTRATIONS ABOVE THE TOP TABLE
001700*                             SEGMENT NOW HOLD AT THE TOP SEGMENT
001800*                             RATHER THAN ABENDING ON A TABLE
001900*                             SEARCH MISS
002000* 1999-01-18 JBT  Y2K-0009   NO DATE FIELDS IN THIS RUN - REVIEWED,
002100*                             NO CHANGE REQUIRED
002200* 2002-02-08 LMR  CHG-0388   DOMINANT POLLUTANT NOW BROKEN ON
002300*                             FIRST-SEEN WHEN TWO SUB-AQI VALUES
002400*                             TIE, PER AUDIT FINDING
002500******************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.    PHI030.
002800 AUTHOR.        R. O. BRANCH.
002900 INSTALLATION.  TIDEWATER ST DEPT OF NATURAL RESOURCES - DP DIV.
003000 DATE-WRITTEN.  08/22/1988.
003100 DATE-COMPILED.
003200 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     UPSI-0 ON STATUS IS SW-PHI030-TRACE-ON
003900            OFF STATUS IS SW-PHI030-TRACE-OFF.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT F-POLLUT    ASSIGN TO POLLUT-IN
004300            ORGANIZATION IS LINE SEQUENTIAL
004400            FILE STATUS IS POLLUT-STATUS.
004500     SELECT F-AQIOUT    ASSIGN TO AQIOUT-OUT
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS IS AQIOUT-STATUS.
004800******************************************************************
004900 DATA DIVISION.
005000 FILE SECTION.
005100                                                                        
005200 FD  F-POLLUT
005300     LABEL RECORDS ARE STANDARD.
005400     COPY PHIREC06.
005500                                                                        
005600 FD  F-AQIOUT
005700     LABEL RECORDS ARE STANDARD.
005800     COPY PHIREC07.
005900                                                                        
006000 WORKING-STORAGE SECTION.
006100                                                                        
006200 01  FILE-STATUSES.
006300     05  POLLUT-STATUS           PIC X(02) VALUE "00".
006400     05  AQIOUT-STATUS           PIC X(02) VALUE "00".
006500     05  FILLER                     PIC X(01).
006600
006700 01  EOF-SWITCHES.
006800     05  EOF-POLLUT              PIC X(01) VALUE "N".
006900         88  POLLUT-EOF                 VALUE "Y".
007000     05  FILLER                     PIC X(01).
007100 77  ANY-DATA-FLAG               PIC X(01) VALUE "N".
007200                                                                        
007300 01  CURRENT-STATION-ID          PIC X(10).
007400 01  CURRENT-STATION-PARTS REDEFINES CURRENT-STATION-ID.
007500     05  CSP-NETWORK-CODE        PIC X(03).
007600     05  CSP-STATION-SEQ         PIC X(07).
007700                                                                        
007800*    ONE SLOT PER POLLUTANT THIS STATION CAN REPORT - SUBSCRIPTS
007900*    ARE FIXED CONSTANTS USED THROUGHOUT THIS PROGRAM:
008000*    1=PM25  2=PM10  3=O3  4=NO2  5=SO2  6=CO
008100 01  STATION-POLLUTANTS.
008200     05  SP-ENTRY OCCURS 6 TIMES
008300                     INDEXED BY SP-IDX.
008400         10  SP-SEEN-FLAG        PIC X(01).
008500         10  SP-SUB-AQI          PIC S9(05)V9(02).
008600     05  FILLER                     PIC X(01).
008700 01  POLLUTANT-NAMES.
008800     05  FILLER                     PIC X(06) VALUE "pm25  ".
008900     05  FILLER                     PIC X(06) VALUE "pm10  ".
009000     05  FILLER                     PIC X(06) VALUE "o3    ".
009100     05  FILLER                     PIC X(06) VALUE "no2   ".
009200     05  FILLER                     PIC X(06) VALUE "so2   ".
009300     05  FILLER                     PIC X(06) VALUE "co    ".
009400 01  POLLUTANT-NAME-TABLE REDEFINES POLLUTANT-NAMES.
009500     05  PN-ENTRY OCCURS 6 TIMES PIC X(06).
009600                                                                        
009700 01  AQI-WORK.
009800     05  AQ-BEST-SUB-AQI         PIC S9(05)V9(02).
009900     05  AQ-BEST-POLLUTANT       PIC X(06).
010000     05  AQ-THIS-SUB-AQI         PIC S9(05)V9(02).
010100     05  FILLER                     PIC X(01).
010200 01  AQI-WORK-ALT REDEFINES AQI-WORK.
010300     05  AQW-HEAD                PIC X(08).
010400     05  AQW-TAIL                PIC X(07).
010500                                                                        
010600 01  BP-SEARCH-WORK.
010700     05  BSW-MATCH-IDX           PIC 9(02) COMP VALUE 0.
010800     05  BSW-TOP-IDX             PIC 9(02) COMP VALUE 0.
010900     05  FILLER                     PIC X(01).
011000                                                                        
011100 01  GRAND-TOTALS.
011200     05  TOTAL-STATIONS          PIC 9(05) COMP VALUE 0.
011300     05  FILLER                     PIC X(01).
011400                                                                        
011500 COPY PHITBL02.
011600                                                                        
011700 PROCEDURE DIVISION.
011800 0000-MAIN-PROCEDURE.
011900     PERFORM 1000-INITIALIZE THRU 1000-EXIT
012000     PERFORM 2000-PROCESS-ONE-READING THRU 2000-EXIT
012100         UNTIL POLLUT-EOF
012200     IF ANY-DATA-FLAG = "Y"
012300         PERFORM 5000-STATION-BREAK THRU 5000-EXIT
012400     END-IF
012500     PERFORM 8000-FINALIZE THRU 8000-EXIT
012600     STOP RUN.
012700*-----------------------------------------------------------------
012800 1000-INITIALIZE.
012900     OPEN INPUT F-POLLUT
013000     OPEN OUTPUT F-AQIOUT
013100     PERFORM 1100-LOAD-BREAKPOINT-TABLE THRU 1100-EXIT
013200     PERFORM 2900-READ-POLLUTANT THRU 2900-EXIT
013300     IF NOT POLLUT-EOF
013400         MOVE "Y" TO ANY-DATA-FLAG
013500         MOVE PHR6-STATION-ID TO CURRENT-STATION-ID
013600         PERFORM 1200-RESET-STATION-WORK THRU 1200-EXIT
013700     END-IF
013800     .
013900 1000-EXIT.
014000     EXIT.
014100*-----------------------------------------------------------------
014200*    FOUR SEGMENTS EACH FOR PM2.5, PM10, O3 AND NO2 - THE EPA
014300*    BREAKPOINT TABLE AS PUBLISHED WHEN THIS RUN WAS FIRST
014400*    WRITTEN.  ENTRIES 1-4 PM2.5, 5-8 PM10, 9-12 O3, 13-16 NO2.
014500 1100-LOAD-BREAKPOINT-TABLE.
014600     MOVE "pm25  " TO BP-POLLUTANT(1)
014700     MOVE 0        TO BP-SEG-LO-CONC(1)
014800     MOVE 12.00    TO BP-SEG-HI-CONC(1)
014900     MOVE 0        TO BP-SEG-LO-IDX(1)
015000     MOVE 50       TO BP-SEG-HI-IDX(1)
015100                                                                        
015200     MOVE "pm25  " TO BP-POLLUTANT(2)
015300     MOVE 12.10    TO BP-SEG-LO-CONC(2)
015400     MOVE 35.40    TO BP-SEG-HI-CONC(2)
015500     MOVE 51       TO BP-SEG-LO-IDX(2)
015600     MOVE 100      TO BP-SEG-HI-IDX(2)
015700                                                                        
015800     MOVE "pm25  " TO BP-POLLUTANT(3)
015900     MOVE 35.50    TO BP-SEG-LO-CONC(3)
016000     MOVE 55.40    TO BP-SEG-HI-CONC(3)
016100     MOVE 101      TO BP-SEG-LO-IDX(3)
016200     MOVE 150      TO BP-SEG-HI-IDX(3)
016300                                                                        
016400     MOVE "pm25  " TO BP-POLLUTANT(4)
016500     MOVE 55.50    TO BP-SEG-LO-CONC(4)
016600     MOVE 150.40   TO BP-SEG-HI-CONC(4)
016700     MOVE 151      TO BP-SEG-LO-IDX(4)
016800     MOVE 200      TO BP-SEG-HI-IDX(4)
016900                                                                        
017000     MOVE "pm10  " TO BP-POLLUTANT(5)
017100     MOVE 0        TO BP-SEG-LO-CONC(5)
017200     MOVE 54.00    TO BP-SEG-HI-CONC(5)
017300     MOVE 0        TO BP-SEG-LO-IDX(5)
017400     MOVE 50       TO BP-SEG-HI-IDX(5)
017500                                                                        
017600     MOVE "pm10  " TO BP-POLLUTANT(6)
017700     MOVE 55.00    TO BP-SEG-LO-CONC(6)
017800     MOVE 154.00   TO BP-SEG-HI-CONC(6)
017900     MOVE 51       TO BP-SEG-LO-IDX(6)
018000     MOVE 100      TO BP-SEG-HI-IDX(6)
018100                                                                        
018200     MOVE "pm10  " TO BP-POLLUTANT(7)
018300     MOVE 155.00   TO BP-SEG-LO-CONC(7)
018400     MOVE 254.00   TO BP-SEG-HI-CONC(7)
018500     MOVE 101      TO BP-SEG-LO-IDX(7)
018600     MOVE 150      TO BP-SEG-HI-IDX(7)
018700                                                                        
018800     MOVE "pm10  " TO BP-POLLUTANT(8)
018900     MOVE 255.00   TO BP-SEG-LO-CONC(8)
019000     MOVE 354.00   TO BP-SEG-HI-CONC(8)
019100     MOVE 151      TO BP-SEG-LO-IDX(8)
019200     MOVE 200      TO BP-SEG-HI-IDX(8)
019300                                                                        
019400     MOVE "o3    " TO BP-POLLUTANT(9)
019500     MOVE 0        TO BP-SEG-LO-CONC(9)
019600     MOVE 54.00    TO BP-SEG-HI-CONC(9)
019700     MOVE 0        TO BP-SEG-LO-IDX(9)
019800     MOVE 50       TO BP-SEG-HI-IDX(9)
019900                                                                        
020000     MOVE "o3    " TO BP-POLLUTANT(10)
020100     MOVE 55.00    TO BP-SEG-LO-CONC(10)
020200     MOVE 70.00    TO BP-SEG-HI-CONC(10)
020300     MOVE 51       TO BP-SEG-LO-IDX(10)
020400     MOVE 100      TO BP-SEG-HI-IDX(10)
020500                                                                        
020600     MOVE "o3    " TO BP-POLLUTANT(11)
020700     MOVE 71.00    TO BP-SEG-LO-CONC(11)
020800     MOVE 85.00    TO BP-SEG-HI-CONC(11)
020900     MOVE 101      TO BP-SEG-LO-IDX(11)
021000     MOVE 150      TO BP-SEG-HI-IDX(11)
021100                                                                        
021200     MOVE "o3    " TO BP-POLLUTANT(12)
021300     MOVE 86.00    TO BP-SEG-LO-CONC(12)
021400     MOVE 105.00   TO BP-SEG-HI-CONC(12)
021500     MOVE 151      TO BP-SEG-LO-IDX(12)
021600     MOVE 200      TO BP-SEG-HI-IDX(12)
021700                                                                        
021800     MOVE "no2   " TO BP-POLLUTANT(13)
021900     MOVE 0        TO BP-SEG-LO-CONC(13)
022000     MOVE 53.00    TO BP-SEG-HI-CONC(13)
022100     MOVE 0        TO BP-SEG-LO-IDX(13)
022200     MOVE 50       TO BP-SEG-HI-IDX(13)
022300                                                                        
022400     MOVE "no2   " TO BP-POLLUTANT(14)
022500     MOVE 54.00    TO BP-SEG-LO-CONC(14)
022600     MOVE 100.00   TO BP-SEG-HI-CONC(14)
022700     MOVE 51       TO BP-SEG-LO-IDX(14)
022800     MOVE 100      TO BP-SEG-HI-IDX(14)
022900                                                                        
023000     MOVE "no2   " TO BP-POLLUTANT(15)
023100     MOVE 101.00   TO BP-SEG-LO-CONC(15)
023200     MOVE 360.00   TO BP-SEG-HI-CONC(15)
023300     MOVE 101      TO BP-SEG-LO-IDX(15)
023400     MOVE 150      TO BP-SEG-HI-IDX(15)
023500                                                                        
023600     MOVE "no2   " TO BP-POLLUTANT(16)
023700     MOVE 361.00   TO BP-SEG-LO-CONC(16)
023800     MOVE 649.00   TO BP-SEG-HI-CONC(16)
023900     MOVE 151      TO BP-SEG-LO-IDX(16)
024000     MOVE 200      TO BP-SEG-HI-IDX(16)
024100     .
024200 1100-EXIT.
024300     EXIT.
024400*-----------------------------------------------------------------
024500 1200-RESET-STATION-WORK.
024600     PERFORM 1210-RESET-ONE-POLLUTANT THRU 1210-EXIT
024700         VARYING SP-IDX FROM 1 BY 1 UNTIL SP-IDX > 6
024800     .
024900 1200-EXIT.
025000     EXIT.
025100                                                                        
025200 1210-RESET-ONE-POLLUTANT.
025300     MOVE "N" TO SP-SEEN-FLAG(SP-IDX)
025400     MOVE 0 TO SP-SUB-AQI(SP-IDX)
025500     .
025600 1210-EXIT.
025700     EXIT.
025800*-----------------------------------------------------------------
025900 2000-PROCESS-ONE-READING.
026000     IF PHR6-STATION-ID NOT = CURRENT-STATION-ID
026100         PERFORM 5000-STATION-BREAK THRU 5000-EXIT
026200         MOVE PHR6-STATION-ID TO CURRENT-STATION-ID
026300         PERFORM 1200-RESET-STATION-WORK THRU 1200-EXIT
026400     END-IF
026500     PERFORM 2100-SCORE-ONE-POLLUTANT THRU 2100-EXIT
026600     PERFORM 2900-READ-POLLUTANT THRU 2900-EXIT
026700     .
026800 2000-EXIT.
026900     EXIT.
027000*-----------------------------------------------------------------
027100 2100-SCORE-ONE-POLLUTANT.
027200     SET SP-IDX TO 1
027300     SEARCH SP-ENTRY
027400         AT END
027500             DISPLAY "PHI030 - UNKNOWN POLLUTANT "
027600                     PHR6-POLLUTANT " ON STATION "
027700                     CURRENT-STATION-ID
027800             GO TO 2100-EXIT
027900         WHEN PN-ENTRY(SP-IDX) = PHR6-POLLUTANT
028000             CONTINUE
028100     END-SEARCH
028200     PERFORM 2400-COMPUTE-SUB-AQI THRU 2400-EXIT
028300     MOVE "Y" TO SP-SEEN-FLAG(SP-IDX)
028400     MOVE AQ-THIS-SUB-AQI TO SP-SUB-AQI(SP-IDX)
028500     .
028600 2100-EXIT.
028700     EXIT.
028800*-----------------------------------------------------------------
028900*    STRAIGHT-LINE EPA INTERPOLATION WITHIN THE MATCHED SEGMENT.
029000*    A CONCENTRATION ABOVE THE TOP SEGMENT FOR ITS POLLUTANT
029100*    HOLDS AT THAT SEGMENT'S TOP INDEX RATHER THAN FAILING THE
029200*    SEARCH (CHG-0180).
029300 2400-COMPUTE-SUB-AQI.
029400     MOVE 0 TO BSW-MATCH-IDX
029500     MOVE 0 TO BSW-TOP-IDX
029600     PERFORM 2410-FIND-SEGMENT THRU 2410-EXIT
029700         VARYING BP-IDX FROM 1 BY 1
029800         UNTIL BP-IDX > BP-COUNT
029900     IF BSW-MATCH-IDX = 0
030000         IF BSW-TOP-IDX = 0
030100             MOVE 0 TO AQ-THIS-SUB-AQI
030200         ELSE
030300             MOVE BP-SEG-HI-IDX(BSW-TOP-IDX)
030400                 TO AQ-THIS-SUB-AQI
030500         END-IF
030600     ELSE
030700         SET BP-IDX TO BSW-MATCH-IDX
030800         COMPUTE AQ-THIS-SUB-AQI ROUNDED =
030900             ((BP-SEG-HI-IDX(BP-IDX) -
031000               BP-SEG-LO-IDX(BP-IDX)) /
031100              (BP-SEG-HI-CONC(BP-IDX) -
031200               BP-SEG-LO-CONC(BP-IDX))) *
031300             (PHR6-CONCENTRATION - BP-SEG-LO-CONC(BP-IDX))
031400             + BP-SEG-LO-IDX(BP-IDX)
031500     END-IF
031600     .
031700 2400-EXIT.
031800     EXIT.
031900                                                                        
032000 2410-FIND-SEGMENT.
032100     IF BP-POLLUTANT(BP-IDX) = PHR6-POLLUTANT
032200         MOVE BP-IDX TO BSW-TOP-IDX
032300         IF PHR6-CONCENTRATION NOT < BP-SEG-LO-CONC(BP-IDX)
032400            AND PHR6-CONCENTRATION NOT > BP-SEG-HI-CONC(BP-IDX)
032500             MOVE BP-IDX TO BSW-MATCH-IDX
032600         END-IF
032700     END-IF
032800     .
032900 2410-EXIT.
033000     EXIT.
033100*-----------------------------------------------------------------
033200 2900-READ-POLLUTANT.
033300     READ F-POLLUT
033400         AT END
033500             MOVE "Y" TO EOF-POLLUT
033600         NOT AT END
033700             CONTINUE
033800     END-READ
033900     .
034000 2900-EXIT.
034100     EXIT.
034200*-----------------------------------------------------------------
034300*    STATION CONTROL BREAK - COMPOSITE AQI IS THE HIGHEST SUB-AQI
034400*    AMONG POLLUTANTS SEEN; THE POLLUTANT THAT PRODUCED IT IS
034500*    DOMINANT.  TIES BREAK TO WHICHEVER WAS SEEN FIRST (CHG-0388),
034600*    WHICH FALLS OUT NATURALLY FROM A STRICT "NOT >" TEST BELOW.
034700 5000-STATION-BREAK.
034800     IF SW-PHI030-TRACE-ON
034900         DISPLAY "PHI030 TRACE - NETWORK " CSP-NETWORK-CODE
035000                 " STATION SEQ " CSP-STATION-SEQ
035100     END-IF
035200     MOVE 0 TO AQ-BEST-SUB-AQI
035300     MOVE SPACES TO AQ-BEST-POLLUTANT
035400     PERFORM 5100-CHECK-ONE-POLLUTANT THRU 5100-EXIT
035500         VARYING SP-IDX FROM 1 BY 1 UNTIL SP-IDX > 6
035600     IF AQ-BEST-POLLUTANT NOT = SPACES
035700         PERFORM 5200-WRITE-AQI-RESULT THRU 5200-EXIT
035800         ADD 1 TO TOTAL-STATIONS
035900     END-IF
036000     .
036100 5000-EXIT.
036200     EXIT.
036300                                                                        
036400 5100-CHECK-ONE-POLLUTANT.
036500     IF SP-SEEN-FLAG(SP-IDX) = "Y"
036600         IF SP-SUB-AQI(SP-IDX) > AQ-BEST-SUB-AQI
036700             MOVE SP-SUB-AQI(SP-IDX) TO AQ-BEST-SUB-AQI
036800             MOVE PN-ENTRY(SP-IDX) TO AQ-BEST-POLLUTANT
036900         END-IF
037000     END-IF
037100     .
037200 5100-EXIT.
037300     EXIT.
037400*-----------------------------------------------------------------
037500 5200-WRITE-AQI-RESULT.
037600     MOVE CURRENT-STATION-ID TO PHR7-STATION-ID
037700     COMPUTE PHR7-AQI-VALUE ROUNDED = AQ-BEST-SUB-AQI
037800     MOVE AQ-BEST-POLLUTANT TO PHR7-DOMINANT-POLLUTANT
037900     PERFORM 5210-SET-AQI-CATEGORY THRU 5210-EXIT
038000     WRITE PHR7-AQI-RESULT
038100     .
038200 5200-EXIT.
038300     EXIT.
038400                                                                        
038500 5210-SET-AQI-CATEGORY.
038600     EVALUATE TRUE
038700         WHEN PHR7-AQI-VALUE <= 50
038800             MOVE "Good                " TO PHR7-AQI-CATEGORY
038900         WHEN PHR7-AQI-VALUE <= 100
039000             MOVE "Moderate            " TO PHR7-AQI-CATEGORY
039100         WHEN PHR7-AQI-VALUE <= 150
039200             MOVE "Unhealthy-Sensitive " TO PHR7-AQI-CATEGORY
039300         WHEN PHR7-AQI-VALUE <= 200
039400             MOVE "Unhealthy           " TO PHR7-AQI-CATEGORY
039500         WHEN PHR7-AQI-VALUE <= 300
039600             MOVE "Very Unhealthy      " TO PHR7-AQI-CATEGORY
039700         WHEN OTHER
039800             MOVE "Hazardous           " TO PHR7-AQI-CATEGORY
039900     END-EVALUATE
040000     .
040100 5210-EXIT.
040200     EXIT.
040300*-----------------------------------------------------------------
040400 8000-FINALIZE.
040500     DISPLAY "PHI030 - STATIONS PROCESSED.." TOTAL-STATIONS
040600     CLOSE F-POLLUT F-AQIOUT
040700     .
040800 8000-EXIT.
040900     EXIT.
