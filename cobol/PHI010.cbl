000100******************************************************************
000200* PROGRAM-ID.    PHI010
000300* AUTHOR.        R. O. BRANCH
000400* INSTALLATION.  TIDEWATER ST DEPT OF NATURAL RESOURCES - DP DIV
000500* DATE-WRITTEN.  04/09/1986
000600* DATE-COMPILED.
000700* SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY
000800*-----------------------------------------------------------------
000900* CHANGE LOG
001000* DATE       BY   REQUEST     DESCRIPTION
001100*-----------------------------------------------------------------
001200* 1986-04-09 ROB  INIT-0001   ORIGINAL CODING - PILLAR SCORING RUN,
001300*                             ONE LOCATION CONTROL GROUP AT A TIME
001400* 1991-09-19 KDM  CHG-0114   ADDED CANOPY-HEIGHT/FPAR/LAI/WATER-
001500*                             OCCURRENCE/DISTANCE-TO-WATER METRICS
001600*                             AND THE ECOSYSTEM-TYPE DETECTION LOGIC
001700* 1994-06-30 KDM  CHG-0201   DERIVED-METRIC RULES ADDED (VISIBILITY,
001800*                             AQI ESTIMATE, UV ESTIMATE, BIOMASS
001900*                             FALLBACK, CARBON STOCK, DROUGHT INDEX,
002000*                             EVAPORATIVE STRESS) PER FIELD OFFICE
002100*                             REQUEST 94-06
002200* 1997-03-11 KDM  CHG-0299   PILLAR E NOW CALLS PHI001 INVERSE-
002300*                             LINEAR FORM FOR HUMAN-MODIFICATION
002400*                             RATHER THAN A LOCAL FORMULA
002500* 1999-01-15 JBT  Y2K-0009   RUN-DATE NOW ACCEPTED AS A 4-DIGIT
002600*                             CENTURY FIELD ON THE PRINTED REPORT;
002700*                             REVIEWED DATA-DATE FIELDS - NO OTHER
002800*                             CENTURY EXPOSURE FOUND
002900* 2002-02-08 LMR  CHG-0388   QUALITY-ISSUE-CNT ADDED TO SUMMARY
003000*                             RECORD AND PRINTED REPORT PER AUDIT
003100* 2003-11-05 LMR  CHG-0403   VISIBILITY ADDED AS A 25TH CATALOG
003200*                             METRIC PER AUDIT FINDING 03-114
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.    PHI010.
003600 AUTHOR.        R. O. BRANCH.
003700 INSTALLATION.  TIDEWATER ST DEPT OF NATURAL RESOURCES - DP DIV.
003800 DATE-WRITTEN.  04/09/1986.
003900 DATE-COMPILED.
004000 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     UPSI-0 ON STATUS IS SW-PHI010-TRACE-ON
004700            OFF STATUS IS SW-PHI010-TRACE-OFF.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT F-METRICS   ASSIGN TO METRICS-IN
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS IS METRICS-STATUS.
005300     SELECT F-SCORED    ASSIGN TO SCORED-OUT
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS IS SCORED-STATUS.
005600     SELECT F-SUMMARY   ASSIGN TO SUMMARY-OUT
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS IS SUMMARY-STATUS.
005900     SELECT F-REPORT    ASSIGN TO REPORT-OUT
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS IS REPORT-STATUS.
006200******************************************************************
006300 DATA DIVISION.
006400 FILE SECTION.
006500                                                                        
006600 FD  F-METRICS
006700     LABEL RECORDS ARE STANDARD.
006800     COPY PHIREC01.
006900                                                                        
007000 FD  F-SCORED
007100     LABEL RECORDS ARE STANDARD.
007200     COPY PHIREC02.
007300                                                                        
007400 FD  F-SUMMARY
007500     LABEL RECORDS ARE STANDARD.
007600     COPY PHIREC03.
007700                                                                        
007800 FD  F-REPORT
007900     LABEL RECORDS ARE STANDARD.
008000 01  PRT-PRINT-LINE                 PIC X(132).
008100                                                                        
008200 WORKING-STORAGE SECTION.
008300                                                                        
008400 01  FILE-STATUSES.
008500     05  METRICS-STATUS          PIC X(02) VALUE "00".
008600     05  SCORED-STATUS           PIC X(02) VALUE "00".
008700     05  SUMMARY-STATUS          PIC X(02) VALUE "00".
008800     05  REPORT-STATUS           PIC X(02) VALUE "00".
008900     05  FILLER                     PIC X(01).
009000
009100 01  EOF-SWITCHES.
009200     05  EOF-METRICS             PIC X(01) VALUE "N".
009300         88  METRICS-EOF                VALUE "Y".
009400     05  FILLER                     PIC X(01).
009500 77  ANY-DATA-FLAG               PIC X(01) VALUE "N".
009600                                                                        
009700 01  CURRENT-LOCATION.
009800     05  CURRENT-LOCATION-ID     PIC X(08).
009900     05  CURRENT-LATITUDE        PIC S9(03)V9(04).
010000     05  CURRENT-LONGITUDE       PIC S9(03)V9(04).
010100     05  COORD-VALID-FLAG        PIC X(01).
010200         88  COORD-IS-VALID          VALUE "Y".
010300         88  COORD-IS-INVALID        VALUE "N".
010400     05  FILLER                     PIC X(01).
010500                                                                        
010600*    ONE ENTRY PER QUALITY-TABLE SLOT (QT-ENTRY, PHITBL01) -
010700*    HOLDS WHAT WAS ACTUALLY SEEN FOR THE CURRENT LOCATION.
010800 01  LOCATION-METRICS.
010900     05  MV-ENTRY OCCURS 25 TIMES
011000                     INDEXED BY MV-IDX.
011100         10  MV-SEEN-FLAG        PIC X(01).
011200         10  MV-PRESENT-FLAG     PIC X(01).
011300         10  MV-VALUE            PIC S9(07)V9(04).
011400         10  MV-QUALITY          PIC X(12).
011500         10  MV-DERIVED-FLAG     PIC X(01).
011600         10  MV-PILLAR-ID        PIC X(01).
011700     05  FILLER                     PIC X(01).
011800                                                                        
011900*    HELPER-METRIC RAW INPUTS - NOT CATALOG METRICS IN THEIR OWN
012000*    RIGHT, ONLY FEED THE U4 DERIVATION RULES.
012100 01  HELPER-VALUES.
012200     05  H-OZONE-VALUE           PIC S9(05)V9(04) VALUE 0.
012300     05  H-OZONE-SEEN            PIC X(01) VALUE "N".
012400     05  H-ET-VALUE              PIC S9(05)V9(04) VALUE 0.
012500     05  H-ET-SEEN               PIC X(01) VALUE "N".
012600     05  H-PET-VALUE             PIC S9(05)V9(04) VALUE 0.
012700     05  H-PET-SEEN              PIC X(01) VALUE "N".
012800     05  H-POP-COUNT             PIC S9(07)V9(04) VALUE 0.
012900     05  H-POP-COUNT-SEEN        PIC X(01) VALUE "N".
013000     05  H-POP-AREA              PIC S9(07)V9(04) VALUE 0.
013100     05  H-POP-AREA-SEEN         PIC X(01) VALUE "N".
013200     05  H-LST-DAY               PIC S9(05)V9(04) VALUE 0.
013300     05  H-LST-DAY-SEEN          PIC X(01) VALUE "N".
013400     05  H-LST-NIGHT             PIC S9(05)V9(04) VALUE 0.
013500     05  H-LST-NIGHT-SEEN        PIC X(01) VALUE "N".
013600     05  FILLER                     PIC X(01).
013700                                                                        
013800 01  DERIVE-WORK.
013900     05  DW-DENOM                PIC S9(07)V9(04).
014000     05  DW-SM-NORM              PIC S9(05)V9(04).
014100     05  DW-LST-NORM             PIC S9(05)V9(04).
014200     05  DW-DI-RAW               PIC S9(05)V9(04).
014300     05  DW-LST-DIURNAL          PIC S9(05)V9(04).
014400     05  DW-POP-DENSITY          PIC S9(07)V9(04).
014500     05  FILLER                     PIC X(01).
014600                                                                        
014700 01  PILLAR-WORK.
014800     05  PILLAR-LETTER      OCCURS 5 TIMES PIC X(01).
014900     05  PILLAR-NAME        OCCURS 5 TIMES PIC X(16).
015000     05  PILLAR-HAS-SCORE   OCCURS 5 TIMES PIC X(01).
015100     05  PILLAR-FINAL-SCORE OCCURS 5 TIMES PIC S9(03) COMP.
015200     05  FILLER                     PIC X(01).
015300 77  CUR-PILLAR-SUB              PIC 9(01) COMP.
015400 77  PS-SUM                      PIC S9(05) COMP.
015500 77  PS-CNT                      PIC 9(02) COMP.
015600 77  ABS-DI                      PIC S9(03)V9(04).
015700                                                                        
015800 01  OVERALL-WORK.
015900     05  OA-SCORE-SUM            PIC S9(07)V9(02) VALUE 0.
016000     05  OA-WEIGHT-SUM           PIC S9(03)V9(02) VALUE 0.
016100     05  FILLER                     PIC X(01).
016200 01  OVERALL-WORK-ALT REDEFINES OVERALL-WORK.
016300     05  OW-HEAD                    PIC X(09).
016400     05  OW-TAIL                    PIC X(06).
016500
016600 77  ECOSYSTEM-TYPE              PIC X(20).
016700                                                                        
016800 01  COMPLETENESS-WORK.
016900     05  LOC-METRIC-COUNT        PIC 9(03) COMP VALUE 0.
017000     05  LOC-AVAILABLE-COUNT     PIC 9(03) COMP VALUE 0.
017100     05  QUALITY-ISSUE-CNT       PIC 9(03) COMP VALUE 0.
017200     05  FILLER                     PIC X(01).
017300                                                                        
017400 01  ISSUE-TABLE.
017500     05  ISSUE-TEXT OCCURS 10 TIMES PIC X(33) VALUE SPACES.
017600     05  FILLER                     PIC X(01).
017700 01  ISSUE-TABLE-ALT REDEFINES ISSUE-TABLE.
017800     05  ISSUE-TABLE-RAW            PIC X(331).
017900 77  ISSUE-SLOT                  PIC 9(02) COMP.
018000
018100 77  PILLAR-SCORE-DISPLAY        PIC X(10).
018200                                                                        
018300*    LOCAL MIRROR OF PHI001'S LINKAGE PARAMETER BLOCK - PHI001 IS
018400*    THE SHOP'S ONE COMMON 0-100 NORMALIZATION ROUTINE (CHG-0299).
018500 01  NORM-PARMS.
018600     05  NP-TYPE                 PIC 9(01).
018700     05  NP-VALUE                PIC S9(05)V9(04).
018800     05  NP-VMIN                 PIC S9(05)V9(04).
018900     05  NP-VMAX                 PIC S9(05)V9(04).
019000     05  NP-VOPT                 PIC S9(05)V9(04).
019100     05  NP-VOPT-FLAG            PIC X(01).
019200     05  NP-VMID                 PIC S9(05)V9(04).
019300     05  NP-VMID-FLAG            PIC X(01).
019400     05  NP-SIGMA                PIC S9(05)V9(04).
019500     05  NP-SIGMA-FLAG           PIC X(01).
019600     05  NP-K                    PIC S9(05)V9(04).
019700     05  NP-K-FLAG               PIC X(01).
019800     05  NP-RESULT               PIC S9(05)V9(04).
019900     05  FILLER                     PIC X(01).
020000                                                                        
020100 01  GRAND-TOTALS.
020200     05  TOTAL-LOCATIONS         PIC 9(05) COMP VALUE 0.
020300     05  TOTAL-METRICS-READ      PIC 9(07) COMP VALUE 0.
020400     05  TOTAL-METRICS-UNAVAIL   PIC 9(07) COMP VALUE 0.
020500     05  SCORE-SUM-ACROSS-LOCS   PIC S9(09) COMP VALUE 0.
020600     05  SCORED-LOCATION-COUNT   PIC 9(05) COMP VALUE 0.
020700     05  FILLER                     PIC X(01).
020800                                                                        
020900 01  RUN-DATE-RAW                PIC 9(06).
021000 01  RUN-DATE-PARTS REDEFINES RUN-DATE-RAW.
021100     05  RUN-YY                  PIC 9(02).
021200     05  RUN-MM                  PIC 9(02).
021300     05  RUN-DD                  PIC 9(02).
021400 01  RUN-DATE-DISPLAY            PIC X(10).
021500                                                                        
021600 COPY PHITBL01.
021700 COPY PHIPRT01.
021800******************************************************************
021900 PROCEDURE DIVISION.
022000 0000-MAIN-PROCEDURE.
022100     PERFORM 1000-INITIALIZE THRU 1000-EXIT
022200     PERFORM 2000-PROCESS-ONE-METRIC THRU 2000-EXIT
022300         UNTIL METRICS-EOF
022400     IF ANY-DATA-FLAG = "Y"
022500         PERFORM 5000-LOCATION-BREAK THRU 5000-EXIT
022600     END-IF
022700     PERFORM 8000-FINALIZE THRU 8000-EXIT
022800     STOP RUN.
022900*-----------------------------------------------------------------
023000 1000-INITIALIZE.
023100     OPEN INPUT F-METRICS
023200     OPEN OUTPUT F-SCORED F-SUMMARY F-REPORT
023300     PERFORM 1050-INITIALIZE-COUNTERS THRU 1050-EXIT
023400     PERFORM 1100-LOAD-QUALITY-TABLE THRU 1100-EXIT
023500     ACCEPT RUN-DATE-RAW FROM DATE
023600     STRING RUN-MM DELIMITED BY SIZE
023700            "/" DELIMITED BY SIZE
023800            RUN-DD DELIMITED BY SIZE
023900            "/" DELIMITED BY SIZE
024000            RUN-YY DELIMITED BY SIZE
024100            INTO RUN-DATE-DISPLAY
024200     PERFORM 2900-READ-METRIC THRU 2900-EXIT
024300     IF NOT METRICS-EOF
024400         MOVE "Y" TO ANY-DATA-FLAG
024500         MOVE PHR1-LOCATION-ID TO CURRENT-LOCATION-ID
024600         MOVE PHR1-LATITUDE TO CURRENT-LATITUDE
024700         MOVE PHR1-LONGITUDE TO CURRENT-LONGITUDE
024800         PERFORM 1200-RESET-LOCATION-WORK THRU 1200-EXIT
024900         PERFORM 2200-VALIDATE-COORDINATES THRU 2200-EXIT
025000     END-IF
025100     .
025200 1000-EXIT.
025300     EXIT.
025400*-----------------------------------------------------------------
025500 1050-INITIALIZE-COUNTERS.
025600     MOVE "A" TO PILLAR-LETTER(1)
025700     MOVE "B" TO PILLAR-LETTER(2)
025800     MOVE "C" TO PILLAR-LETTER(3)
025900     MOVE "D" TO PILLAR-LETTER(4)
026000     MOVE "E" TO PILLAR-LETTER(5)
026100     MOVE "ATMOSPHERIC     " TO PILLAR-NAME(1)
026200     MOVE "BIODIVERSITY    " TO PILLAR-NAME(2)
026300     MOVE "CARBON          " TO PILLAR-NAME(3)
026400     MOVE "DEGRADATION     " TO PILLAR-NAME(4)
026500     MOVE "ECOSYSTEM       " TO PILLAR-NAME(5)
026600     .
026700 1050-EXIT.
026800     EXIT.
026900*-----------------------------------------------------------------
027000*    LOADS THE 25-METRIC RANGE TABLE.  ORDER IS FIXED AND THE
027100*    SUBSCRIPTS BELOW ARE USED AS LITERAL CONSTANTS THROUGHOUT
027200*    THE REST OF THIS PROGRAM (SEE THE PILLAR-SCORING AND
027300*    DERIVED-METRIC PARAGRAPHS) - DO NOT REORDER THIS TABLE
027400*    WITHOUT CHECKING EVERY PARAGRAPH THAT REFERENCES A SUBSCRIPT.
027500 1100-LOAD-QUALITY-TABLE.
027600     MOVE "aod"                 TO QT-METRIC-NAME(1)
027700     MOVE "A"                   TO QT-PILLAR-ID(1)
027800     MOVE 0                     TO QT-HARD-LO(1)
027900     MOVE 1                     TO QT-HARD-HI(1)
028000     MOVE "Y"                   TO QT-OPT-FLAG(1)
028100     MOVE 0                     TO QT-OPT-LO(1)
028200     MOVE .2                    TO QT-OPT-HI(1)
028300                                                                        
028400     MOVE "aqi"                 TO QT-METRIC-NAME(2)
028500     MOVE "A"                   TO QT-PILLAR-ID(2)
028600     MOVE 0                     TO QT-HARD-LO(2)
028700     MOVE 500                   TO QT-HARD-HI(2)
028800     MOVE "Y"                   TO QT-OPT-FLAG(2)
028900     MOVE 0                     TO QT-OPT-LO(2)
029000     MOVE 50                    TO QT-OPT-HI(2)
029100                                                                        
029200     MOVE "uv_index"            TO QT-METRIC-NAME(3)
029300     MOVE "A"                   TO QT-PILLAR-ID(3)
029400     MOVE 0                     TO QT-HARD-LO(3)
029500     MOVE 15                    TO QT-HARD-HI(3)
029600     MOVE "Y"                   TO QT-OPT-FLAG(3)
029700     MOVE 2                     TO QT-OPT-LO(3)
029800     MOVE 7                     TO QT-OPT-HI(3)
029900                                                                        
030000     MOVE "cloud_fraction"      TO QT-METRIC-NAME(4)
030100     MOVE "A"                   TO QT-PILLAR-ID(4)
030200     MOVE 0                     TO QT-HARD-LO(4)
030300     MOVE 1                     TO QT-HARD-HI(4)
030400     MOVE "Y"                   TO QT-OPT-FLAG(4)
030500     MOVE .2                    TO QT-OPT-LO(4)
030600     MOVE .6                    TO QT-OPT-HI(4)
030700                                                                        
030800     MOVE "ndvi"                TO QT-METRIC-NAME(5)
030900     MOVE "B"                   TO QT-PILLAR-ID(5)
031000     MOVE -1                    TO QT-HARD-LO(5)
031100     MOVE 1                     TO QT-HARD-HI(5)
031200     MOVE "Y"                   TO QT-OPT-FLAG(5)
031300     MOVE .4                    TO QT-OPT-LO(5)
031400     MOVE .9                    TO QT-OPT-HI(5)
031500                                                                        
031600     MOVE "evi"                 TO QT-METRIC-NAME(6)
031700     MOVE "B"                   TO QT-PILLAR-ID(6)
031800     MOVE -1                    TO QT-HARD-LO(6)
031900     MOVE 1                     TO QT-HARD-HI(6)
032000     MOVE "Y"                   TO QT-OPT-FLAG(6)
032100     MOVE .3                    TO QT-OPT-LO(6)
032200     MOVE .8                    TO QT-OPT-HI(6)
032300                                                                        
032400     MOVE "lai"                 TO QT-METRIC-NAME(7)
032500     MOVE "B"                   TO QT-PILLAR-ID(7)
032600     MOVE 0                     TO QT-HARD-LO(7)
032700     MOVE 10                    TO QT-HARD-HI(7)
032800     MOVE "Y"                   TO QT-OPT-FLAG(7)
032900     MOVE 2                     TO QT-OPT-LO(7)
033000     MOVE 6                     TO QT-OPT-HI(7)
033100                                                                        
033200     MOVE "fpar"                TO QT-METRIC-NAME(8)
033300     MOVE "B"                   TO QT-PILLAR-ID(8)
033400     MOVE 0                     TO QT-HARD-LO(8)
033500     MOVE 1                     TO QT-HARD-HI(8)
033600     MOVE "Y"                   TO QT-OPT-FLAG(8)
033700     MOVE .4                    TO QT-OPT-LO(8)
033800     MOVE .8                    TO QT-OPT-HI(8)
033900                                                                        
034000     MOVE "land_cover"          TO QT-METRIC-NAME(9)
034100     MOVE "C"                   TO QT-PILLAR-ID(9)
034200     MOVE 10                    TO QT-HARD-LO(9)
034300     MOVE 100                   TO QT-HARD-HI(9)
034400     MOVE "N"                   TO QT-OPT-FLAG(9)
034500     MOVE 0                     TO QT-OPT-LO(9)
034600     MOVE 0                     TO QT-OPT-HI(9)
034700                                                                        
034800     MOVE "tree_cover"          TO QT-METRIC-NAME(10)
034900     MOVE "C"                   TO QT-PILLAR-ID(10)
035000     MOVE 0                     TO QT-HARD-LO(10)
035100     MOVE 100                   TO QT-HARD-HI(10)
035200     MOVE "Y"                   TO QT-OPT-FLAG(10)
035300     MOVE 40                    TO QT-OPT-LO(10)
035400     MOVE 100                   TO QT-OPT-HI(10)
035500                                                                        
035600     MOVE "forest_loss"         TO QT-METRIC-NAME(11)
035700     MOVE "C"                   TO QT-PILLAR-ID(11)
035800     MOVE 0                     TO QT-HARD-LO(11)
035900     MOVE 1                     TO QT-HARD-HI(11)
036000     MOVE "Y"                   TO QT-OPT-FLAG(11)
036100     MOVE 0                     TO QT-OPT-LO(11)
036200     MOVE 0                     TO QT-OPT-HI(11)
036300                                                                        
036400     MOVE "canopy_height"       TO QT-METRIC-NAME(12)
036500     MOVE "C"                   TO QT-PILLAR-ID(12)
036600     MOVE 0                     TO QT-HARD-LO(12)
036700     MOVE 60                    TO QT-HARD-HI(12)
036800     MOVE "Y"                   TO QT-OPT-FLAG(12)
036900     MOVE 15                    TO QT-OPT-LO(12)
037000     MOVE 45                    TO QT-OPT-HI(12)
037100                                                                        
037200     MOVE "biomass"             TO QT-METRIC-NAME(13)
037300     MOVE "C"                   TO QT-PILLAR-ID(13)
037400     MOVE 0                     TO QT-HARD-LO(13)
037500     MOVE 500                   TO QT-HARD-HI(13)
037600     MOVE "Y"                   TO QT-OPT-FLAG(13)
037700     MOVE 100                   TO QT-OPT-LO(13)
037800     MOVE 400                   TO QT-OPT-HI(13)
037900                                                                        
038000     MOVE "carbon_stock"        TO QT-METRIC-NAME(14)
038100     MOVE "C"                   TO QT-PILLAR-ID(14)
038200     MOVE 0                     TO QT-HARD-LO(14)
038300     MOVE 250                   TO QT-HARD-HI(14)
038400     MOVE "Y"                   TO QT-OPT-FLAG(14)
038500     MOVE 50                    TO QT-OPT-LO(14)
038600     MOVE 200                   TO QT-OPT-HI(14)
038700                                                                        
038800     MOVE "lst"                 TO QT-METRIC-NAME(15)
038900     MOVE "D"                   TO QT-PILLAR-ID(15)
039000     MOVE -40                   TO QT-HARD-LO(15)
039100     MOVE 60                    TO QT-HARD-HI(15)
039200     MOVE "Y"                   TO QT-OPT-FLAG(15)
039300     MOVE 15                    TO QT-OPT-LO(15)
039400     MOVE 35                    TO QT-OPT-HI(15)
039500                                                                        
039600     MOVE "soil_moisture"       TO QT-METRIC-NAME(16)
039700     MOVE "D"                   TO QT-PILLAR-ID(16)
039800     MOVE 0                     TO QT-HARD-LO(16)
039900     MOVE .6                    TO QT-HARD-HI(16)
040000     MOVE "Y"                   TO QT-OPT-FLAG(16)
040100     MOVE .2                    TO QT-OPT-LO(16)
040200     MOVE .4                    TO QT-OPT-HI(16)
040300                                                                        
040400     MOVE "water_occurrence"    TO QT-METRIC-NAME(17)
040500     MOVE "D"                   TO QT-PILLAR-ID(17)
040600     MOVE 0                     TO QT-HARD-LO(17)
040700     MOVE 100                   TO QT-HARD-HI(17)
040800     MOVE "N"                   TO QT-OPT-FLAG(17)
040900     MOVE 0                     TO QT-OPT-LO(17)
041000     MOVE 0                     TO QT-OPT-HI(17)
041100                                                                        
041200     MOVE "drought_index"       TO QT-METRIC-NAME(18)
041300     MOVE "D"                   TO QT-PILLAR-ID(18)
041400     MOVE -3                    TO QT-HARD-LO(18)
041500     MOVE 3                     TO QT-HARD-HI(18)
041600     MOVE "Y"                   TO QT-OPT-FLAG(18)
041700     MOVE -.5                   TO QT-OPT-LO(18)
041800     MOVE .5                    TO QT-OPT-HI(18)
041900                                                                        
042000     MOVE "evaporative_stress"  TO QT-METRIC-NAME(19)
042100     MOVE "D"                   TO QT-PILLAR-ID(19)
042200     MOVE -2                    TO QT-HARD-LO(19)
042300     MOVE 2                     TO QT-HARD-HI(19)
042400     MOVE "Y"                   TO QT-OPT-FLAG(19)
042500     MOVE -.5                   TO QT-OPT-LO(19)
042600     MOVE .5                    TO QT-OPT-HI(19)
042700                                                                        
042800     MOVE "population"          TO QT-METRIC-NAME(20)
042900     MOVE "E"                   TO QT-PILLAR-ID(20)
043000     MOVE 0                     TO QT-HARD-LO(20)
043100     MOVE 50000                 TO QT-HARD-HI(20)
043200     MOVE "N"                   TO QT-OPT-FLAG(20)
043300     MOVE 0                     TO QT-OPT-LO(20)
043400     MOVE 0                     TO QT-OPT-HI(20)
043500                                                                        
043600     MOVE "nightlights"         TO QT-METRIC-NAME(21)
043700     MOVE "E"                   TO QT-PILLAR-ID(21)
043800     MOVE 0                     TO QT-HARD-LO(21)
043900     MOVE 300                   TO QT-HARD-HI(21)
044000     MOVE "N"                   TO QT-OPT-FLAG(21)
044100     MOVE 0                     TO QT-OPT-LO(21)
044200     MOVE 0                     TO QT-OPT-HI(21)
044300                                                                        
044400     MOVE "human_modification"  TO QT-METRIC-NAME(22)
044500     MOVE "E"                   TO QT-PILLAR-ID(22)
044600     MOVE 0                     TO QT-HARD-LO(22)
044700     MOVE 1                     TO QT-HARD-HI(22)
044800     MOVE "N"                   TO QT-OPT-FLAG(22)
044900     MOVE 0                     TO QT-OPT-LO(22)
045000     MOVE 0                     TO QT-OPT-HI(22)
045100                                                                        
045200     MOVE "elevation"           TO QT-METRIC-NAME(23)
045300     MOVE "E"                   TO QT-PILLAR-ID(23)
045400     MOVE -500                  TO QT-HARD-LO(23)
045500     MOVE 9000                  TO QT-HARD-HI(23)
045600     MOVE "N"                   TO QT-OPT-FLAG(23)
045700     MOVE 0                     TO QT-OPT-LO(23)
045800     MOVE 0                     TO QT-OPT-HI(23)
045900                                                                        
046000     MOVE "distance_to_water"   TO QT-METRIC-NAME(24)
046100     MOVE "E"                   TO QT-PILLAR-ID(24)
046200     MOVE 0                     TO QT-HARD-LO(24)
046300     MOVE 100000                TO QT-HARD-HI(24)
046400     MOVE "Y"                   TO QT-OPT-FLAG(24)
046500     MOVE 0                     TO QT-OPT-LO(24)
046600     MOVE 5000                  TO QT-OPT-HI(24)
046700                                                                        
046800     MOVE "visibility"          TO QT-METRIC-NAME(25)
046900     MOVE "A"                   TO QT-PILLAR-ID(25)
047000     MOVE 1                     TO QT-HARD-LO(25)
047100     MOVE 50                    TO QT-HARD-HI(25)
047200     MOVE "N"                   TO QT-OPT-FLAG(25)
047300     MOVE 0                     TO QT-OPT-LO(25)
047400     MOVE 0                     TO QT-OPT-HI(25)
047500     .
047600 1100-EXIT.
047700     EXIT.
047800*-----------------------------------------------------------------
047900 1200-RESET-LOCATION-WORK.
048000     PERFORM 1210-RESET-ONE-SLOT THRU 1210-EXIT
048100         VARYING MV-IDX FROM 1 BY 1
048200         UNTIL MV-IDX > QT-COUNT
048300     MOVE "N" TO H-OZONE-SEEN
048400     MOVE "N" TO H-ET-SEEN
048500     MOVE "N" TO H-PET-SEEN
048600     MOVE "N" TO H-POP-COUNT-SEEN
048700     MOVE "N" TO H-POP-AREA-SEEN
048800     MOVE "N" TO H-LST-DAY-SEEN
048900     MOVE "N" TO H-LST-NIGHT-SEEN
049000     MOVE 0 TO QUALITY-ISSUE-CNT
049100     MOVE SPACES TO ISSUE-TABLE
049200     .
049300 1200-EXIT.
049400     EXIT.
049500                                                                        
049600 1210-RESET-ONE-SLOT.
049700     MOVE "N" TO MV-SEEN-FLAG(MV-IDX)
049800     MOVE "N" TO MV-PRESENT-FLAG(MV-IDX)
049900     MOVE 0 TO MV-VALUE(MV-IDX)
050000     MOVE SPACES TO MV-QUALITY(MV-IDX)
050100     MOVE "N" TO MV-DERIVED-FLAG(MV-IDX)
050200     MOVE QT-PILLAR-ID(MV-IDX) TO MV-PILLAR-ID(MV-IDX)
050300     .
050400 1210-EXIT.
050500     EXIT.
050600*-----------------------------------------------------------------
050700*    ONE PASS OF THE CONTROL LOOP - THE RECORD CURRENTLY IN
050800*    PHR1-METRIC-READING BELONGS TO THE LOCATION IN PROGRESS
050900*    UNLESS ITS LOCATION-ID HAS CHANGED, IN WHICH CASE THE PRIOR
051000*    LOCATION IS BROKEN FIRST.
051100 2000-PROCESS-ONE-METRIC.
051200     IF PHR1-LOCATION-ID NOT = CURRENT-LOCATION-ID
051300         PERFORM 5000-LOCATION-BREAK THRU 5000-EXIT
051400         MOVE PHR1-LOCATION-ID TO CURRENT-LOCATION-ID
051500         MOVE PHR1-LATITUDE TO CURRENT-LATITUDE
051600         MOVE PHR1-LONGITUDE TO CURRENT-LONGITUDE
051700         PERFORM 1200-RESET-LOCATION-WORK THRU 1200-EXIT
051800         PERFORM 2200-VALIDATE-COORDINATES THRU 2200-EXIT
051900     END-IF
052000     PERFORM 2100-LOAD-METRIC THRU 2100-EXIT
052100     PERFORM 2900-READ-METRIC THRU 2900-EXIT
052200     .
052300 2000-EXIT.
052400     EXIT.
052500*-----------------------------------------------------------------
052600 2100-LOAD-METRIC.
052700     ADD 1 TO TOTAL-METRICS-READ
052800     PERFORM 2110-FIND-METRIC-INDEX THRU 2110-EXIT
052900     IF QT-IDX > 0
053000         MOVE "Y" TO MV-SEEN-FLAG(QT-IDX)
053100         IF PHR1-VALUE-PRESENT
053200             MOVE "Y" TO MV-PRESENT-FLAG(QT-IDX)
053300             MOVE PHR1-METRIC-VALUE TO MV-VALUE(QT-IDX)
053400         ELSE
053500             MOVE "N" TO MV-PRESENT-FLAG(QT-IDX)
053600             ADD 1 TO TOTAL-METRICS-UNAVAIL
053700         END-IF
053800     ELSE
053900         PERFORM 2150-LOAD-HELPER-METRIC THRU 2150-EXIT
054000     END-IF
054100     .
054200 2100-EXIT.
054300     EXIT.
054400                                                                        
054500 2110-FIND-METRIC-INDEX.
054600     SET QT-IDX TO 1
054700     SEARCH QT-ENTRY
054800         AT END
054900             SET QT-IDX TO 0
055000         WHEN QT-METRIC-NAME(QT-IDX) = PHR1-METRIC-NAME
055100             CONTINUE
055200     END-SEARCH
055300     .
055400 2110-EXIT.
055500     EXIT.
055600*-----------------------------------------------------------------
055700*    METRIC NAME NOT IN THE 25-SLOT CATALOG - IT IS ONE OF THE
055800*    RAW HELPER READINGS THAT ONLY FEED U4 DERIVATION RULES.
055900 2150-LOAD-HELPER-METRIC.
056000     IF NOT PHR1-VALUE-PRESENT
056100         GO TO 2150-EXIT
056200     END-IF
056300     EVALUATE PHR1-METRIC-NAME
056400         WHEN "ozone"
056500             MOVE PHR1-METRIC-VALUE TO H-OZONE-VALUE
056600             MOVE "Y" TO H-OZONE-SEEN
056700         WHEN "et"
056800             MOVE PHR1-METRIC-VALUE TO H-ET-VALUE
056900             MOVE "Y" TO H-ET-SEEN
057000         WHEN "pet"
057100             MOVE PHR1-METRIC-VALUE TO H-PET-VALUE
057200             MOVE "Y" TO H-PET-SEEN
057300         WHEN "population_count"
057400             MOVE PHR1-METRIC-VALUE TO H-POP-COUNT
057500             MOVE "Y" TO H-POP-COUNT-SEEN
057600         WHEN "area_km2"
057700             MOVE PHR1-METRIC-VALUE TO H-POP-AREA
057800             MOVE "Y" TO H-POP-AREA-SEEN
057900         WHEN "lst_day"
058000             MOVE PHR1-METRIC-VALUE TO H-LST-DAY
058100             MOVE "Y" TO H-LST-DAY-SEEN
058200         WHEN "lst_night"
058300             MOVE PHR1-METRIC-VALUE TO H-LST-NIGHT
058400             MOVE "Y" TO H-LST-NIGHT-SEEN
058500         WHEN OTHER
058600             CONTINUE
058700     END-EVALUATE
058800     .
058900 2150-EXIT.
059000     EXIT.
059100*-----------------------------------------------------------------
059200 2200-VALIDATE-COORDINATES.
059300     IF CURRENT-LATITUDE < -90 OR CURRENT-LATITUDE > 90
059400         MOVE "N" TO COORD-VALID-FLAG
059500         DISPLAY "PHI010 - INVALID LATITUDE ON LOCATION "
059600                 CURRENT-LOCATION-ID
059700     ELSE
059800         IF CURRENT-LONGITUDE < -180 OR
059900            CURRENT-LONGITUDE > 180
060000             MOVE "N" TO COORD-VALID-FLAG
060100             DISPLAY "PHI010 - INVALID LONGITUDE ON LOCATION "
060200                     CURRENT-LOCATION-ID
060300         ELSE
060400             MOVE "Y" TO COORD-VALID-FLAG
060500         END-IF
060600     END-IF
060700     .
060800 2200-EXIT.
060900     EXIT.
061000*-----------------------------------------------------------------
061100 2900-READ-METRIC.
061200     READ F-METRICS
061300         AT END
061400             MOVE "Y" TO EOF-METRICS
061500         NOT AT END
061600             CONTINUE
061700     END-READ
061800     .
061900 2900-EXIT.
062000     EXIT.
062100*-----------------------------------------------------------------
062200*    U4 DERIVED-METRIC RULES - RUN IN THE FIXED ORDER THE FIELD
062300*    OFFICE SPECIFIED IN CHG-0201 SO THAT A LATER RULE CAN USE AN
062400*    EARLIER RULE'S OUTPUT (E.G. CARBON STOCK NEEDS BIOMASS).
062500 3800-DERIVE-METRICS.
062600     PERFORM 3810-DERIVE-VISIBILITY THRU 3810-EXIT
062700     PERFORM 3820-DERIVE-AQI-ESTIMATE THRU 3820-EXIT
062800     PERFORM 3830-DERIVE-UV-ESTIMATE THRU 3830-EXIT
062900     PERFORM 3840-DERIVE-BIOMASS-FALLBACK THRU 3840-EXIT
063000     PERFORM 3850-DERIVE-CARBON-STOCK THRU 3850-EXIT
063100     PERFORM 3860-DERIVE-DROUGHT-INDEX THRU 3860-EXIT
063200     PERFORM 3870-DERIVE-EVAPORATIVE-STRESS THRU 3870-EXIT
063300     PERFORM 3880-DERIVE-POPULATION-DENSITY THRU 3880-EXIT
063400     PERFORM 3890-DERIVE-LST-DIURNAL-RANGE THRU 3890-EXIT
063500     .
063600 3800-EXIT.
063700     EXIT.
063800                                                                        
063900*    VISIBILITY (SLOT 25) = 50 / (1 + 10*AOD), CLAMPED 1-50.
064000 3810-DERIVE-VISIBILITY.
064100     IF MV-SEEN-FLAG(1) = "Y" AND MV-PRESENT-FLAG(1) = "Y"
064200        AND MV-VALUE(1) NOT < 0
064300         COMPUTE DW-DENOM = 1 + (10 * MV-VALUE(1))
064400         COMPUTE MV-VALUE(25) ROUNDED = 50 / DW-DENOM
064500         IF MV-VALUE(25) < 1
064600             MOVE 1 TO MV-VALUE(25)
064700         END-IF
064800         IF MV-VALUE(25) > 50
064900             MOVE 50 TO MV-VALUE(25)
065000         END-IF
065100         MOVE "Y" TO MV-SEEN-FLAG(25)
065200         MOVE "Y" TO MV-PRESENT-FLAG(25)
065300         MOVE "Y" TO MV-DERIVED-FLAG(25)
065400     END-IF
065500     .
065600 3810-EXIT.
065700     EXIT.
065800                                                                        
065900*    AQI ESTIMATE (SLOT 2) FROM AOD, ONLY WHEN AQI WAS NOT READ.
066000 3820-DERIVE-AQI-ESTIMATE.
066100     IF MV-SEEN-FLAG(2) = "N"
066200        AND MV-SEEN-FLAG(1) = "Y" AND MV-PRESENT-FLAG(1) = "Y"
066300         COMPUTE MV-VALUE(2) ROUNDED = MV-VALUE(1) * 1000
066400         IF MV-VALUE(2) < 0
066500             MOVE 0 TO MV-VALUE(2)
066600         END-IF
066700         IF MV-VALUE(2) > 500
066800             MOVE 500 TO MV-VALUE(2)
066900         END-IF
067000         MOVE "Y" TO MV-SEEN-FLAG(2)
067100         MOVE "Y" TO MV-PRESENT-FLAG(2)
067200         MOVE "Y" TO MV-DERIVED-FLAG(2)
067300     END-IF
067400     .
067500 3820-EXIT.
067600     EXIT.
067700                                                                        
067800*    UV ESTIMATE (SLOT 3) FROM TOTAL OZONE - UV = MAX(0,15-OZ/30).
067900 3830-DERIVE-UV-ESTIMATE.
068000     IF MV-SEEN-FLAG(3) = "N" AND H-OZONE-SEEN = "Y"
068100         COMPUTE MV-VALUE(3) ROUNDED =
068200             15 - (H-OZONE-VALUE / 30)
068300         IF MV-VALUE(3) < 0
068400             MOVE 0 TO MV-VALUE(3)
068500         END-IF
068600         MOVE "Y" TO MV-SEEN-FLAG(3)
068700         MOVE "Y" TO MV-PRESENT-FLAG(3)
068800         MOVE "Y" TO MV-DERIVED-FLAG(3)
068900     END-IF
069000     .
069100 3830-EXIT.
069200     EXIT.
069300                                                                        
069400*    BIOMASS (SLOT 13) FALLBACK FROM CANOPY HEIGHT (SLOT 12),
069500*    ONLY WHEN BIOMASS WAS NOT READ.
069600 3840-DERIVE-BIOMASS-FALLBACK.
069700     IF MV-SEEN-FLAG(13) = "N"
069800        AND MV-SEEN-FLAG(12) = "Y" AND MV-PRESENT-FLAG(12) = "Y"
069900         COMPUTE MV-VALUE(13) ROUNDED = MV-VALUE(12) * 8
070000         MOVE "Y" TO MV-SEEN-FLAG(13)
070100         MOVE "Y" TO MV-PRESENT-FLAG(13)
070200         MOVE "Y" TO MV-DERIVED-FLAG(13)
070300     END-IF
070400     .
070500 3840-EXIT.
070600     EXIT.
070700                                                                        
070800*    CARBON STOCK (SLOT 14) = BIOMASS * 0.5, INHERITS QUALITY.
070900 3850-DERIVE-CARBON-STOCK.
071000     IF MV-SEEN-FLAG(13) = "Y" AND MV-PRESENT-FLAG(13) = "Y"
071100         COMPUTE MV-VALUE(14) ROUNDED = MV-VALUE(13) * .5
071200         MOVE "Y" TO MV-SEEN-FLAG(14)
071300         MOVE "Y" TO MV-PRESENT-FLAG(14)
071400         MOVE "Y" TO MV-DERIVED-FLAG(14)
071500     END-IF
071600     .
071700 3850-EXIT.
071800     EXIT.
071900                                                                        
072000*    DROUGHT INDEX (SLOT 18) FROM SOIL MOISTURE (16) AND LST (15).
072100 3860-DERIVE-DROUGHT-INDEX.
072200     IF MV-SEEN-FLAG(16) = "Y" AND MV-PRESENT-FLAG(16) = "Y"
072300        AND MV-SEEN-FLAG(15) = "Y" AND MV-PRESENT-FLAG(15) = "Y"
072400         COMPUTE DW-SM-NORM ROUNDED =
072500             (MV-VALUE(16) - .2) / .3
072600         COMPUTE DW-LST-NORM ROUNDED =
072700             (MV-VALUE(15) - 25) / 15
072800         COMPUTE DW-DI-RAW ROUNDED =
072900             (0 - DW-SM-NORM) + (.5 * DW-LST-NORM)
073000         IF DW-DI-RAW < -3
073100             MOVE -3 TO DW-DI-RAW
073200         END-IF
073300         IF DW-DI-RAW > 3
073400             MOVE 3 TO DW-DI-RAW
073500         END-IF
073600         MOVE DW-DI-RAW TO MV-VALUE(18)
073700         MOVE "Y" TO MV-SEEN-FLAG(18)
073800         MOVE "Y" TO MV-PRESENT-FLAG(18)
073900         MOVE "Y" TO MV-DERIVED-FLAG(18)
074000     END-IF
074100     .
074200 3860-EXIT.
074300     EXIT.
074400                                                                        
074500*    EVAPORATIVE STRESS (SLOT 19) = 1 - ET/PET WHEN PET > 0.
074600 3870-DERIVE-EVAPORATIVE-STRESS.
074700     IF H-ET-SEEN = "Y" AND H-PET-SEEN = "Y"
074800        AND H-PET-VALUE > 0
074900         COMPUTE MV-VALUE(19) ROUNDED =
075000             1 - (H-ET-VALUE / H-PET-VALUE)
075100         MOVE "Y" TO MV-SEEN-FLAG(19)
075200         MOVE "Y" TO MV-PRESENT-FLAG(19)
075300         MOVE "Y" TO MV-DERIVED-FLAG(19)
075400     END-IF
075500     .
075600 3870-EXIT.
075700     EXIT.
075800                                                                        
075900*    POPULATION DENSITY - INFORMATIONAL ONLY (NO CATALOG SLOT OR
076000*    R2 RECORD - THE AUDIT FINDING THAT ADDED THIS DERIVATION
076100*    NEVER CALLED FOR IT TO BE SCORED, JUST CARRIED). SHOWN ON
076200*    THE PHI010 TRACE SWITCH FOR THE FIELD OFFICE'S OWN USE.
076300 3880-DERIVE-POPULATION-DENSITY.
076400     IF H-POP-COUNT-SEEN = "Y" AND H-POP-AREA-SEEN = "Y"
076500        AND H-POP-COUNT > 0 AND H-POP-AREA > 0
076600         COMPUTE DW-POP-DENSITY ROUNDED =
076700             H-POP-COUNT / H-POP-AREA
076800         IF SW-PHI010-TRACE-ON
076900             DISPLAY "PHI010 TRACE - POP DENSITY "
077000                     CURRENT-LOCATION-ID " " DW-POP-DENSITY
077100         END-IF
077200     END-IF
077300     .
077400 3880-EXIT.
077500     EXIT.
077600                                                                        
077700*    LST DIURNAL RANGE - INFORMATIONAL ONLY, SAME AS ABOVE.
077800 3890-DERIVE-LST-DIURNAL-RANGE.
077900     IF H-LST-DAY-SEEN = "Y" AND H-LST-NIGHT-SEEN = "Y"
078000         COMPUTE DW-LST-DIURNAL =
078100             H-LST-DAY - H-LST-NIGHT
078200         IF SW-PHI010-TRACE-ON
078300             DISPLAY "PHI010 TRACE - LST DIURNAL RANGE "
078400                     CURRENT-LOCATION-ID " "
078500                     DW-LST-DIURNAL
078600         END-IF
078700     END-IF
078800     .
078900 3890-EXIT.
079000     EXIT.
079100*-----------------------------------------------------------------
079200*    U3 QUALITY ASSESSMENT AND R2 WRITE - ONE PASS OVER EVERY
079300*    CATALOG SLOT THAT WAS ACTUALLY SEEN FOR THIS LOCATION.
079400 3000-ASSESS-AND-WRITE-METRICS.
079500     PERFORM 3100-ASSESS-ONE-METRIC THRU 3100-EXIT
079600         VARYING MV-IDX FROM 1 BY 1
079700         UNTIL MV-IDX > QT-COUNT
079800     .
079900 3000-EXIT.
080000     EXIT.
080100                                                                        
080200 3100-ASSESS-ONE-METRIC.
080300     IF MV-SEEN-FLAG(MV-IDX) = "Y"
080400         IF MV-PRESENT-FLAG(MV-IDX) = "N"
080500             MOVE "unavailable " TO MV-QUALITY(MV-IDX)
080600         ELSE
080700             PERFORM 3200-BAND-QUALITY THRU 3200-EXIT
080800         END-IF
080900         PERFORM 3300-WRITE-SCORED-METRIC THRU 3300-EXIT
081000     END-IF
081100     .
081200 3100-EXIT.
081300     EXIT.
081400*-----------------------------------------------------------------
081500 3200-BAND-QUALITY.
081600     EVALUATE QT-METRIC-NAME(MV-IDX)
081700         WHEN "visibility"
081800             MOVE "moderate    " TO MV-QUALITY(MV-IDX)
081900         WHEN "biomass"
082000             IF MV-DERIVED-FLAG(MV-IDX) = "Y"
082100                 MOVE "moderate    " TO MV-QUALITY(MV-IDX)
082200             ELSE
082300                 PERFORM 3400-RANGE-BAND THRU 3400-EXIT
082400             END-IF
082500         WHEN "carbon_stock"
082600             IF MV-PRESENT-FLAG(13) = "Y"
082700                 MOVE MV-QUALITY(13) TO MV-QUALITY(MV-IDX)
082800             ELSE
082900                 MOVE "unavailable " TO MV-QUALITY(MV-IDX)
083000             END-IF
083100         WHEN "drought_index"
083200             MOVE "moderate    " TO MV-QUALITY(MV-IDX)
083300         WHEN "evaporative_stress"
083400             MOVE "moderate    " TO MV-QUALITY(MV-IDX)
083500         WHEN "aod"
083600             PERFORM 3700-AOD-SPECIAL THRU 3700-EXIT
083700         WHEN "aqi"
083800             PERFORM 3710-AQI-SPECIAL THRU 3710-EXIT
083900         WHEN "ndvi"
084000             PERFORM 3720-NDVI-SPECIAL THRU 3720-EXIT
084100         WHEN "lst"
084200             PERFORM 3730-LST-SPECIAL THRU 3730-EXIT
084300         WHEN "soil_moisture"
084400             PERFORM 3740-SOIL-MOISTURE-SPECIAL THRU 3740-EXIT
084500         WHEN OTHER
084600             PERFORM 3400-RANGE-BAND THRU 3400-EXIT
084700     END-EVALUATE
084800     .
084900 3200-EXIT.
085000     EXIT.
085100*-----------------------------------------------------------------
085200 3300-WRITE-SCORED-METRIC.
085300     MOVE CURRENT-LOCATION-ID TO PHR2-LOCATION-ID
085400     MOVE MV-PILLAR-ID(MV-IDX) TO PHR2-PILLAR-ID
085500     MOVE QT-METRIC-NAME(MV-IDX) TO PHR2-METRIC-NAME
085600     IF MV-PRESENT-FLAG(MV-IDX) = "Y"
085700         MOVE MV-VALUE(MV-IDX) TO PHR2-METRIC-VALUE
085800     ELSE
085900         MOVE 0 TO PHR2-METRIC-VALUE
086000     END-IF
086100     MOVE MV-QUALITY(MV-IDX) TO PHR2-QUALITY-FLAG
086200     MOVE MV-DERIVED-FLAG(MV-IDX) TO PHR2-DERIVED-FLAG
086300     WRITE PHR2-SCORED-METRIC
086400     IF MV-QUALITY(MV-IDX) = "poor        " OR
086500        MV-QUALITY(MV-IDX) = "unavailable "
086600         PERFORM 3600-RECORD-QUALITY-ISSUE THRU 3600-EXIT
086700     END-IF
086800     .
086900 3300-EXIT.
087000     EXIT.
087100*-----------------------------------------------------------------
087200 3400-RANGE-BAND.
087300     IF MV-VALUE(MV-IDX) < QT-HARD-LO(MV-IDX) OR
087400        MV-VALUE(MV-IDX) > QT-HARD-HI(MV-IDX)
087500         MOVE "poor        " TO MV-QUALITY(MV-IDX)
087600     ELSE
087700         IF QT-NO-OPTIMAL(MV-IDX)
087800             MOVE "good        " TO MV-QUALITY(MV-IDX)
087900         ELSE
088000             IF MV-VALUE(MV-IDX) NOT < QT-OPT-LO(MV-IDX)
088100                AND MV-VALUE(MV-IDX) NOT >
088200                    QT-OPT-HI(MV-IDX)
088300                 MOVE "good        " TO MV-QUALITY(MV-IDX)
088400             ELSE
088500                 MOVE "moderate    " TO MV-QUALITY(MV-IDX)
088600             END-IF
088700         END-IF
088800     END-IF
088900     .
089000 3400-EXIT.
089100     EXIT.
089200*-----------------------------------------------------------------
089300 3600-RECORD-QUALITY-ISSUE.
089400     ADD 1 TO QUALITY-ISSUE-CNT
089500     IF QUALITY-ISSUE-CNT NOT > 10
089600         MOVE QUALITY-ISSUE-CNT TO ISSUE-SLOT
089700         STRING QT-METRIC-NAME(MV-IDX) DELIMITED BY SPACE
089800                "_" DELIMITED BY SIZE
089900                MV-QUALITY(MV-IDX) DELIMITED BY SPACE
090000                INTO ISSUE-TEXT(ISSUE-SLOT)
090100     END-IF
090200     .
090300 3600-EXIT.
090400     EXIT.
090500*-----------------------------------------------------------------
090600 3700-AOD-SPECIAL.
090700     IF MV-VALUE(MV-IDX) < 0 OR MV-VALUE(MV-IDX) > 3
090800         MOVE "poor        " TO MV-QUALITY(MV-IDX)
090900     ELSE
091000         IF MV-VALUE(MV-IDX) < .1
091100             MOVE "good        " TO MV-QUALITY(MV-IDX)
091200         ELSE
091300             IF MV-VALUE(MV-IDX) < .3
091400                 MOVE "moderate    " TO MV-QUALITY(MV-IDX)
091500             ELSE
091600                 MOVE "good        " TO MV-QUALITY(MV-IDX)
091700             END-IF
091800         END-IF
091900     END-IF
092000     .
092100 3700-EXIT.
092200     EXIT.
092300                                                                        
092400 3710-AQI-SPECIAL.
092500     IF MV-VALUE(MV-IDX) < 0 OR MV-VALUE(MV-IDX) > 500
092600         MOVE "poor        " TO MV-QUALITY(MV-IDX)
092700     ELSE
092800         MOVE "good        " TO MV-QUALITY(MV-IDX)
092900     END-IF
093000     .
093100 3710-EXIT.
093200     EXIT.
093300                                                                        
093400 3720-NDVI-SPECIAL.
093500     IF MV-VALUE(MV-IDX) < -1 OR MV-VALUE(MV-IDX) > 1
093600         MOVE "poor        " TO MV-QUALITY(MV-IDX)
093700     ELSE
093800         MOVE "good        " TO MV-QUALITY(MV-IDX)
093900     END-IF
094000     .
094100 3720-EXIT.
094200     EXIT.
094300                                                                        
094400 3730-LST-SPECIAL.
094500     IF MV-VALUE(MV-IDX) < -60 OR MV-VALUE(MV-IDX) > 70
094600         MOVE "poor        " TO MV-QUALITY(MV-IDX)
094700     ELSE
094800         MOVE "good        " TO MV-QUALITY(MV-IDX)
094900     END-IF
095000     .
095100 3730-EXIT.
095200     EXIT.
095300                                                                        
095400 3740-SOIL-MOISTURE-SPECIAL.
095500     IF MV-VALUE(MV-IDX) < 0 OR MV-VALUE(MV-IDX) > .6
095600         MOVE "poor        " TO MV-QUALITY(MV-IDX)
095700     ELSE
095800         MOVE "good        " TO MV-QUALITY(MV-IDX)
095900     END-IF
096000     .
096100 3740-EXIT.
096200     EXIT.
096300*-----------------------------------------------------------------
096400*    LOCATION CONTROL BREAK - U2/U5/U8/U9.
096500 5000-LOCATION-BREAK.
096600     PERFORM 3800-DERIVE-METRICS THRU 3800-EXIT
096700     PERFORM 3000-ASSESS-AND-WRITE-METRICS THRU 3000-EXIT
096800     PERFORM 5100-COMPUTE-PILLAR-SCORES THRU 5100-EXIT
096900     PERFORM 5200-COMPUTE-OVERALL-SCORE THRU 5200-EXIT
097000     PERFORM 5300-DETECT-ECOSYSTEM-TYPE THRU 5300-EXIT
097100     PERFORM 5295-DISPLAY-INFO-BANDS THRU 5295-EXIT
097200     PERFORM 5400-COMPUTE-COMPLETENESS THRU 5400-EXIT
097300     PERFORM 5500-WRITE-SUMMARY THRU 5500-EXIT
097400     PERFORM 6000-PRINT-HEADER THRU 6900-EXIT
097500     ADD 1 TO TOTAL-LOCATIONS
097600     .
097700 5000-EXIT.
097800     EXIT.
097900*-----------------------------------------------------------------
098000 5100-COMPUTE-PILLAR-SCORES.
098100     PERFORM 5210-SCORE-PILLAR-A THRU 5210-EXIT
098200     PERFORM 5220-SCORE-PILLAR-B THRU 5220-EXIT
098300     PERFORM 5230-SCORE-PILLAR-C THRU 5230-EXIT
098400     PERFORM 5240-SCORE-PILLAR-D THRU 5240-EXIT
098500     PERFORM 5250-SCORE-PILLAR-E THRU 5250-EXIT
098600     .
098700 5100-EXIT.
098800     EXIT.
098900*-----------------------------------------------------------------
099000 5210-SCORE-PILLAR-A.
099100     MOVE 0 TO PS-SUM
099200     MOVE 0 TO PS-CNT
099300     IF MV-SEEN-FLAG(1) = "Y" AND MV-PRESENT-FLAG(1) = "Y"
099400         EVALUATE TRUE
099500             WHEN MV-VALUE(1) < .1
099600                 ADD 100 TO PS-SUM
099700             WHEN MV-VALUE(1) < .2
099800                 ADD 80 TO PS-SUM
099900             WHEN MV-VALUE(1) < .3
100000                 ADD 60 TO PS-SUM
100100             WHEN MV-VALUE(1) < .5
100200                 ADD 40 TO PS-SUM
100300             WHEN OTHER
100400                 ADD 20 TO PS-SUM
100500         END-EVALUATE
100600         ADD 1 TO PS-CNT
100700     END-IF
100800     IF MV-SEEN-FLAG(2) = "Y" AND MV-PRESENT-FLAG(2) = "Y"
100900         EVALUATE TRUE
101000             WHEN MV-VALUE(2) < 50
101100                 ADD 100 TO PS-SUM
101200             WHEN MV-VALUE(2) < 100
101300                 ADD 75 TO PS-SUM
101400             WHEN MV-VALUE(2) < 150
101500                 ADD 50 TO PS-SUM
101600             WHEN MV-VALUE(2) < 200
101700                 ADD 25 TO PS-SUM
101800             WHEN OTHER
101900                 ADD 10 TO PS-SUM
102000         END-EVALUATE
102100         ADD 1 TO PS-CNT
102200     END-IF
102300     MOVE 1 TO CUR-PILLAR-SUB
102400     PERFORM 5260-FINALIZE-PILLAR-SCORE THRU 5260-EXIT
102500     .
102600 5210-EXIT.
102700     EXIT.
102800*-----------------------------------------------------------------
102900 5220-SCORE-PILLAR-B.
103000     MOVE 0 TO PS-SUM
103100     MOVE 0 TO PS-CNT
103200     IF MV-SEEN-FLAG(5) = "Y" AND MV-PRESENT-FLAG(5) = "Y"
103300         EVALUATE TRUE
103400             WHEN MV-VALUE(5) > .7
103500                 ADD 100 TO PS-SUM
103600             WHEN MV-VALUE(5) > .5
103700                 ADD 80 TO PS-SUM
103800             WHEN MV-VALUE(5) > .3
103900                 ADD 60 TO PS-SUM
104000             WHEN MV-VALUE(5) > .1
104100                 ADD 40 TO PS-SUM
104200             WHEN OTHER
104300                 ADD 20 TO PS-SUM
104400         END-EVALUATE
104500         ADD 1 TO PS-CNT
104600     END-IF
104700     IF MV-SEEN-FLAG(6) = "Y" AND MV-PRESENT-FLAG(6) = "Y"
104800         EVALUATE TRUE
104900             WHEN MV-VALUE(6) > .5
105000                 ADD 100 TO PS-SUM
105100             WHEN MV-VALUE(6) > .35
105200                 ADD 80 TO PS-SUM
105300             WHEN MV-VALUE(6) > .2
105400                 ADD 60 TO PS-SUM
105500             WHEN OTHER
105600                 ADD 40 TO PS-SUM
105700         END-EVALUATE
105800         ADD 1 TO PS-CNT
105900     END-IF
106000     IF MV-SEEN-FLAG(7) = "Y" AND MV-PRESENT-FLAG(7) = "Y"
106100         EVALUATE TRUE
106200             WHEN MV-VALUE(7) > 4
106300                 ADD 100 TO PS-SUM
106400             WHEN MV-VALUE(7) > 2.5
106500                 ADD 80 TO PS-SUM
106600             WHEN MV-VALUE(7) > 1
106700                 ADD 60 TO PS-SUM
106800             WHEN OTHER
106900                 ADD 40 TO PS-SUM
107000         END-EVALUATE
107100         ADD 1 TO PS-CNT
107200     END-IF
107300     MOVE 2 TO CUR-PILLAR-SUB
107400     PERFORM 5260-FINALIZE-PILLAR-SCORE THRU 5260-EXIT
107500     .
107600 5220-EXIT.
107700     EXIT.
107800*-----------------------------------------------------------------
107900 5230-SCORE-PILLAR-C.
108000     MOVE 0 TO PS-SUM
108100     MOVE 0 TO PS-CNT
108200     IF MV-SEEN-FLAG(10) = "Y" AND MV-PRESENT-FLAG(10) = "Y"
108300         IF MV-VALUE(10) > 100
108400             ADD 100 TO PS-SUM
108500         ELSE
108600             ADD MV-VALUE(10) TO PS-SUM
108700         END-IF
108800         ADD 1 TO PS-CNT
108900     END-IF
109000     IF MV-SEEN-FLAG(11) = "Y" AND MV-PRESENT-FLAG(11) = "Y"
109100         IF MV-VALUE(11) = 0
109200             ADD 100 TO PS-SUM
109300         ELSE
109400             ADD 20 TO PS-SUM
109500         END-IF
109600         ADD 1 TO PS-CNT
109700     END-IF
109800     IF MV-SEEN-FLAG(12) = "Y" AND MV-PRESENT-FLAG(12) = "Y"
109900         EVALUATE TRUE
110000             WHEN MV-VALUE(12) > 30
110100                 ADD 100 TO PS-SUM
110200             WHEN MV-VALUE(12) > 20
110300                 ADD 80 TO PS-SUM
110400             WHEN MV-VALUE(12) > 10
110500                 ADD 60 TO PS-SUM
110600             WHEN MV-VALUE(12) > 5
110700                 ADD 40 TO PS-SUM
110800             WHEN OTHER
110900                 ADD 20 TO PS-SUM
111000         END-EVALUATE
111100         ADD 1 TO PS-CNT
111200     END-IF
111300     IF MV-SEEN-FLAG(13) = "Y" AND MV-PRESENT-FLAG(13) = "Y"
111400         EVALUATE TRUE
111500             WHEN MV-VALUE(13) > 200
111600                 ADD 100 TO PS-SUM
111700             WHEN MV-VALUE(13) > 100
111800                 ADD 80 TO PS-SUM
111900             WHEN MV-VALUE(13) > 50
112000                 ADD 60 TO PS-SUM
112100             WHEN MV-VALUE(13) > 20
112200                 ADD 40 TO PS-SUM
112300             WHEN OTHER
112400                 ADD 20 TO PS-SUM
112500         END-EVALUATE
112600         ADD 1 TO PS-CNT
112700     END-IF
112800     MOVE 3 TO CUR-PILLAR-SUB
112900     PERFORM 5260-FINALIZE-PILLAR-SCORE THRU 5260-EXIT
113000     .
113100 5230-EXIT.
113200     EXIT.
113300*-----------------------------------------------------------------
113400 5240-SCORE-PILLAR-D.
113500     MOVE 0 TO PS-SUM
113600     MOVE 0 TO PS-CNT
113700     IF MV-SEEN-FLAG(15) = "Y" AND MV-PRESENT-FLAG(15) = "Y"
113800         EVALUATE TRUE
113900             WHEN MV-VALUE(15) NOT < 15 AND
114000                  MV-VALUE(15) NOT > 30
114100                 ADD 100 TO PS-SUM
114200             WHEN MV-VALUE(15) NOT < 10 AND
114300                  MV-VALUE(15) NOT > 35
114400                 ADD 80 TO PS-SUM
114500             WHEN MV-VALUE(15) NOT < 5 AND
114600                  MV-VALUE(15) NOT > 40
114700                 ADD 60 TO PS-SUM
114800             WHEN OTHER
114900                 ADD 40 TO PS-SUM
115000         END-EVALUATE
115100         ADD 1 TO PS-CNT
115200     END-IF
115300     IF MV-SEEN-FLAG(16) = "Y" AND MV-PRESENT-FLAG(16) = "Y"
115400         EVALUATE TRUE
115500             WHEN MV-VALUE(16) NOT < .2 AND
115600                  MV-VALUE(16) NOT > .4
115700                 ADD 100 TO PS-SUM
115800             WHEN MV-VALUE(16) NOT < .1 AND
115900                  MV-VALUE(16) NOT > .5
116000                 ADD 70 TO PS-SUM
116100             WHEN OTHER
116200                 ADD 40 TO PS-SUM
116300         END-EVALUATE
116400         ADD 1 TO PS-CNT
116500     END-IF
116600     IF MV-SEEN-FLAG(18) = "Y" AND MV-PRESENT-FLAG(18) = "Y"
116700         MOVE MV-VALUE(18) TO ABS-DI
116800         IF ABS-DI < 0
116900             COMPUTE ABS-DI = 0 - ABS-DI
117000         END-IF
117100         EVALUATE TRUE
117200             WHEN ABS-DI < .5
117300                 ADD 100 TO PS-SUM
117400             WHEN ABS-DI < 1
117500                 ADD 75 TO PS-SUM
117600             WHEN ABS-DI < 1.5
117700                 ADD 50 TO PS-SUM
117800             WHEN OTHER
117900                 ADD 25 TO PS-SUM
118000         END-EVALUATE
118100         ADD 1 TO PS-CNT
118200     END-IF
118300     MOVE 4 TO CUR-PILLAR-SUB
118400     PERFORM 5260-FINALIZE-PILLAR-SCORE THRU 5260-EXIT
118500     .
118600 5240-EXIT.
118700     EXIT.
118800*-----------------------------------------------------------------
118900*    PILLAR E - HUMAN-MODIFICATION SCORE IS EXACTLY THE PHI001
119000*    INVERSE-LINEAR FORM OVER [0,1] (CHG-0299).  NIGHTLIGHTS AND
119100*    POPULATION ARE INFORMATIONAL ONLY, NEVER SCORED, PER U2.
119200 5250-SCORE-PILLAR-E.
119300     MOVE 0 TO PS-SUM
119400     MOVE 0 TO PS-CNT
119500     IF MV-SEEN-FLAG(22) = "Y" AND MV-PRESENT-FLAG(22) = "Y"
119600         MOVE 2 TO NP-TYPE
119700         MOVE MV-VALUE(22) TO NP-VALUE
119800         MOVE 0 TO NP-VMIN
119900         MOVE 1 TO NP-VMAX
120000         MOVE "N" TO NP-VOPT-FLAG
120100         MOVE "N" TO NP-VMID-FLAG
120200         MOVE "N" TO NP-SIGMA-FLAG
120300         MOVE "N" TO NP-K-FLAG
120400         CALL "PHI001" USING NORM-PARMS
120500         ADD NP-RESULT TO PS-SUM
120600         ADD 1 TO PS-CNT
120700     END-IF
120800     IF PS-CNT = 0
120900         MOVE "Y" TO PILLAR-HAS-SCORE(5)
121000         MOVE PILLAR-E-DEFAULT-SCORE TO PILLAR-FINAL-SCORE(5)
121100     ELSE
121200         MOVE "Y" TO PILLAR-HAS-SCORE(5)
121300         COMPUTE PILLAR-FINAL-SCORE(5) ROUNDED =
121400             PS-SUM / PS-CNT
121500     END-IF
121600     .
121700 5250-EXIT.
121800     EXIT.
121900*-----------------------------------------------------------------
122000 5260-FINALIZE-PILLAR-SCORE.
122100     IF PS-CNT = 0
122200         MOVE "N" TO PILLAR-HAS-SCORE(CUR-PILLAR-SUB)
122300         MOVE 999 TO PILLAR-FINAL-SCORE(CUR-PILLAR-SUB)
122400     ELSE
122500         MOVE "Y" TO PILLAR-HAS-SCORE(CUR-PILLAR-SUB)
122600         COMPUTE PILLAR-FINAL-SCORE(CUR-PILLAR-SUB) ROUNDED =
122700             PS-SUM / PS-CNT
122800     END-IF
122900     .
123000 5260-EXIT.
123100     EXIT.
123200*-----------------------------------------------------------------
123300 5200-COMPUTE-OVERALL-SCORE.
123400     MOVE 0 TO OA-WEIGHT-SUM
123500     MOVE 0 TO OA-SCORE-SUM
123600     PERFORM 5205-ACCUM-PILLAR-WEIGHT THRU 5205-EXIT
123700         VARYING CUR-PILLAR-SUB FROM 1 BY 1
123800         UNTIL CUR-PILLAR-SUB > 5
123900     IF OA-WEIGHT-SUM = 0
124000         MOVE 999 TO PHR3-OVERALL-SCORE
124100     ELSE
124200         COMPUTE PHR3-OVERALL-SCORE ROUNDED =
124300             OA-SCORE-SUM / OA-WEIGHT-SUM
124400     END-IF
124500     PERFORM 5290-SET-INTERPRETATION THRU 5290-EXIT
124600     .
124700 5200-EXIT.
124800     EXIT.
124900                                                                        
125000 5205-ACCUM-PILLAR-WEIGHT.
125100     IF PILLAR-HAS-SCORE(CUR-PILLAR-SUB) = "Y"
125200         COMPUTE OA-SCORE-SUM =
125300             OA-SCORE-SUM +
125400             (PILLAR-FINAL-SCORE(CUR-PILLAR-SUB) * .20)
125500         COMPUTE OA-WEIGHT-SUM = OA-WEIGHT-SUM + .20
125600     END-IF
125700     .
125800 5205-EXIT.
125900     EXIT.
126000                                                                        
126100 5290-SET-INTERPRETATION.
126200     IF PHR3-OVERALL-SCORE = 999
126300         MOVE "N/A       " TO PHR3-INTERPRETATION
126400     ELSE
126500         EVALUATE TRUE
126600             WHEN PHR3-OVERALL-SCORE >= 80
126700                 SET PHR3-INTERP-EXCELLENT TO TRUE
126800             WHEN PHR3-OVERALL-SCORE >= 60
126900                 SET PHR3-INTERP-GOOD TO TRUE
127000             WHEN PHR3-OVERALL-SCORE >= 40
127100                 SET PHR3-INTERP-MODERATE TO TRUE
127200             WHEN PHR3-OVERALL-SCORE >= 20
127300                 SET PHR3-INTERP-POOR TO TRUE
127400             WHEN OTHER
127500                 SET PHR3-INTERP-CRITICAL TO TRUE
127600         END-EVALUATE
127700     END-IF
127800     .
127900 5290-EXIT.
128000     EXIT.
128100*-----------------------------------------------------------------
128200*    U5 ECOSYSTEM-TYPE DETECTION.
128300 5300-DETECT-ECOSYSTEM-TYPE.
128400     IF MV-SEEN-FLAG(9) = "Y" AND MV-PRESENT-FLAG(9) = "Y"
128500         PERFORM 5310-MAP-LANDCOVER THRU 5310-EXIT
128600     ELSE
128700         PERFORM 5320-FALLBACK-ECOSYSTEM THRU 5320-EXIT
128800     END-IF
128900     PERFORM 5330-REFINE-ECOSYSTEM THRU 5330-EXIT
129000     MOVE ECOSYSTEM-TYPE TO PHR3-ECOSYSTEM-TYPE
129100     .
129200 5300-EXIT.
129300     EXIT.
129400                                                                        
129500 5310-MAP-LANDCOVER.
129600     EVALUATE TRUE
129700         WHEN MV-VALUE(9) = 10
129800             MOVE "tropical_forest" TO ECOSYSTEM-TYPE
129900         WHEN MV-VALUE(9) = 95
130000             MOVE "mangrove" TO ECOSYSTEM-TYPE
130100         WHEN MV-VALUE(9) = 20 OR MV-VALUE(9) = 30
130200             MOVE "grassland_savanna" TO ECOSYSTEM-TYPE
130300         WHEN MV-VALUE(9) = 80 OR MV-VALUE(9) = 90
130400             MOVE "wetland" TO ECOSYSTEM-TYPE
130500         WHEN MV-VALUE(9) = 40
130600             MOVE "agricultural" TO ECOSYSTEM-TYPE
130700         WHEN MV-VALUE(9) = 50
130800             MOVE "urban_green" TO ECOSYSTEM-TYPE
130900         WHEN OTHER
131000             MOVE "default" TO ECOSYSTEM-TYPE
131100     END-EVALUATE
131200     .
131300 5310-EXIT.
131400     EXIT.
131500                                                                        
131600 5320-FALLBACK-ECOSYSTEM.
131700     IF MV-SEEN-FLAG(10) = "Y" AND MV-PRESENT-FLAG(10) = "Y"
131800        AND MV-VALUE(10) > 50
131900         MOVE "tropical_forest" TO ECOSYSTEM-TYPE
132000     ELSE
132100         IF MV-SEEN-FLAG(10) = "Y" AND
132200            MV-PRESENT-FLAG(10) = "Y" AND MV-VALUE(10) > 10
132300             MOVE "grassland_savanna" TO ECOSYSTEM-TYPE
132400         ELSE
132500             IF MV-SEEN-FLAG(22) = "Y" AND
132600                MV-PRESENT-FLAG(22) = "Y" AND
132700                MV-VALUE(22) > .5
132800                 MOVE "urban_green" TO ECOSYSTEM-TYPE
132900             ELSE
133000                 IF MV-SEEN-FLAG(22) = "Y" AND
133100                    MV-PRESENT-FLAG(22) = "Y" AND
133200                    MV-VALUE(22) > .3
133300                     MOVE "agricultural" TO ECOSYSTEM-TYPE
133400                 ELSE
133500                     MOVE "default" TO ECOSYSTEM-TYPE
133600                 END-IF
133700             END-IF
133800         END-IF
133900     END-IF
134000     .
134100 5320-EXIT.
134200     EXIT.
134300                                                                        
134400 5330-REFINE-ECOSYSTEM.
134500     IF ECOSYSTEM-TYPE = "tropical_forest"
134600        AND MV-SEEN-FLAG(10) = "Y" AND MV-PRESENT-FLAG(10) = "Y"
134700        AND MV-VALUE(10) < 25
134800         MOVE "grassland_savanna" TO ECOSYSTEM-TYPE
134900     END-IF
135000     IF MV-SEEN-FLAG(22) = "Y" AND MV-PRESENT-FLAG(22) = "Y"
135100        AND MV-VALUE(22) > .6
135200        AND ECOSYSTEM-TYPE NOT = "urban_green"
135300        AND ECOSYSTEM-TYPE NOT = "agricultural"
135400         MOVE "urban_green" TO ECOSYSTEM-TYPE
135500     END-IF
135600     .
135700 5330-EXIT.
135800     EXIT.
135900*-----------------------------------------------------------------
136000*    UV INDEX, NIGHTLIGHTS, HUMAN-MODIFICATION AND DROUGHT INDEX
136100*    HAVE NO OUTPUT FIELD OF THEIR OWN - THE FIELD OFFICE ASKED
136200*    (CHG-0299) ONLY THAT THE CATEGORY TEXT BE VISIBLE ON THE RUN
136300*    LOG FOR A QUICK READ, NOT THAT IT BE CARRIED ON THE SUMMARY
136400*    OR PRINTED REPORT.  CHG-0481 ADDED NIGHTLIGHTS AND DROUGHT
136500*    INDEX TO THE SAME TRACE WHEN THE FIELD OFFICE POINTED OUT
136600*    THEY WERE BEING COMPUTED BUT NEVER SHOWN ANYWHERE.
136700 5295-DISPLAY-INFO-BANDS.
136800     IF MV-SEEN-FLAG(3) = "Y" AND MV-PRESENT-FLAG(3) = "Y"
136900         EVALUATE TRUE
137000             WHEN MV-VALUE(3) < 3
137100                 DISPLAY "PHI010 - UV CATEGORY FOR "
137200                     CURRENT-LOCATION-ID " IS LOW"
137300             WHEN MV-VALUE(3) < 6
137400                 DISPLAY "PHI010 - UV CATEGORY FOR "
137500                     CURRENT-LOCATION-ID " IS MODERATE"
137600             WHEN MV-VALUE(3) < 8
137700                 DISPLAY "PHI010 - UV CATEGORY FOR "
137800                     CURRENT-LOCATION-ID " IS HIGH"
137900             WHEN MV-VALUE(3) < 11
138000                 DISPLAY "PHI010 - UV CATEGORY FOR "
138100                     CURRENT-LOCATION-ID " IS VERY HIGH"
138200             WHEN OTHER
138300                 DISPLAY "PHI010 - UV CATEGORY FOR "
138400                     CURRENT-LOCATION-ID " IS EXTREME"
138500         END-EVALUATE
138600     END-IF
138700     IF MV-SEEN-FLAG(21) = "Y" AND MV-PRESENT-FLAG(21) = "Y"
138800         EVALUATE TRUE
138900             WHEN MV-VALUE(21) < .5
139000                 DISPLAY "PHI010 - NIGHTLIGHTS CATEGORY FOR "
139100                     CURRENT-LOCATION-ID " IS VERY DARK"
139200             WHEN MV-VALUE(21) < 5
139300                 DISPLAY "PHI010 - NIGHTLIGHTS CATEGORY FOR "
139400                     CURRENT-LOCATION-ID " IS LOW"
139500             WHEN MV-VALUE(21) < 20
139600                 DISPLAY "PHI010 - NIGHTLIGHTS CATEGORY FOR "
139700                     CURRENT-LOCATION-ID " IS MODERATE"
139800             WHEN MV-VALUE(21) < 50
139900                 DISPLAY "PHI010 - NIGHTLIGHTS CATEGORY FOR "
140000                     CURRENT-LOCATION-ID " IS HIGH"
140100             WHEN OTHER
140200                 DISPLAY "PHI010 - NIGHTLIGHTS CATEGORY FOR "
140300                     CURRENT-LOCATION-ID " IS VERY HIGH"
140400         END-EVALUATE
140500     END-IF
140600     IF MV-SEEN-FLAG(22) = "Y" AND MV-PRESENT-FLAG(22) = "Y"
140700         EVALUATE TRUE
140800             WHEN MV-VALUE(22) < .1
140900                 DISPLAY "PHI010 - HUMAN MOD FOR "
141000                     CURRENT-LOCATION-ID " IS VERY LOW"
141100             WHEN MV-VALUE(22) < .3
141200                 DISPLAY "PHI010 - HUMAN MOD FOR "
141300                     CURRENT-LOCATION-ID " IS LOW"
141400             WHEN MV-VALUE(22) < .5
141500                 DISPLAY "PHI010 - HUMAN MOD FOR "
141600                     CURRENT-LOCATION-ID
141700                     " IS MODERATE"
141800             WHEN MV-VALUE(22) < .7
141900                 DISPLAY "PHI010 - HUMAN MOD FOR "
142000                     CURRENT-LOCATION-ID " IS HIGH"
142100             WHEN OTHER
142200                 DISPLAY "PHI010 - HUMAN MOD FOR "
142300                     CURRENT-LOCATION-ID " IS VERY HIGH"
142400         END-EVALUATE
142500     END-IF
142600     IF MV-SEEN-FLAG(18) = "Y" AND MV-PRESENT-FLAG(18) = "Y"
142700         EVALUATE TRUE
142800             WHEN MV-VALUE(18) < -1.5
142900                 DISPLAY "PHI010 - DROUGHT INDEX FOR "
143000                     CURRENT-LOCATION-ID " IS VERY WET"
143100             WHEN MV-VALUE(18) < -.5
143200                 DISPLAY "PHI010 - DROUGHT INDEX FOR "
143300                     CURRENT-LOCATION-ID " IS WET"
143400             WHEN MV-VALUE(18) < .5
143500                 DISPLAY "PHI010 - DROUGHT INDEX FOR "
143600                     CURRENT-LOCATION-ID " IS NORMAL"
143700             WHEN MV-VALUE(18) < 1.5
143800                 DISPLAY "PHI010 - DROUGHT INDEX FOR "
143900                     CURRENT-LOCATION-ID " IS DRY"
144000             WHEN OTHER
144100                 DISPLAY "PHI010 - DROUGHT INDEX FOR "
144200                     CURRENT-LOCATION-ID " IS SEVERE DROUGHT"
144300         END-EVALUATE
144400     END-IF
144500     .
144600 5295-EXIT.
144700     EXIT.
144800*-----------------------------------------------------------------
144900 5400-COMPUTE-COMPLETENESS.
145000     MOVE 0 TO LOC-METRIC-COUNT
145100     MOVE 0 TO LOC-AVAILABLE-COUNT
145200     PERFORM 5410-TALLY-ONE-METRIC THRU 5410-EXIT
145300         VARYING MV-IDX FROM 1 BY 1
145400         UNTIL MV-IDX > QT-COUNT
145500     IF LOC-METRIC-COUNT = 0
145600         MOVE 0 TO PHR3-COMPLETENESS-PCT
145700     ELSE
145800         COMPUTE PHR3-COMPLETENESS-PCT ROUNDED =
145900             LOC-AVAILABLE-COUNT / LOC-METRIC-COUNT * 100
146000     END-IF
146100     MOVE QUALITY-ISSUE-CNT TO PHR3-QUALITY-ISSUE-CNT
146200     .
146300 5400-EXIT.
146400     EXIT.
146500                                                                        
146600 5410-TALLY-ONE-METRIC.
146700     IF MV-SEEN-FLAG(MV-IDX) = "Y"
146800         ADD 1 TO LOC-METRIC-COUNT
146900         IF MV-PRESENT-FLAG(MV-IDX) = "Y" AND
147000            MV-QUALITY(MV-IDX) NOT = "unavailable "
147100             ADD 1 TO LOC-AVAILABLE-COUNT
147200         END-IF
147300     END-IF
147400     .
147500 5410-EXIT.
147600     EXIT.
147700*-----------------------------------------------------------------
147800 5500-WRITE-SUMMARY.
147900     MOVE CURRENT-LOCATION-ID TO PHR3-LOCATION-ID
148000     MOVE CURRENT-LATITUDE TO PHR3-LATITUDE
148100     MOVE CURRENT-LONGITUDE TO PHR3-LONGITUDE
148200     PERFORM 5515-MOVE-ONE-PILLAR-SCORE THRU 5515-EXIT
148300         VARYING CUR-PILLAR-SUB FROM 1 BY 1
148400         UNTIL CUR-PILLAR-SUB > 5
148500     WRITE PHR3-LOCATION-SUMMARY
148600     IF PHR3-OVERALL-SCORE NOT = 999
148700         ADD PHR3-OVERALL-SCORE TO SCORE-SUM-ACROSS-LOCS
148800         ADD 1 TO SCORED-LOCATION-COUNT
148900     END-IF
149000     .
149100 5500-EXIT.
149200     EXIT.
149300                                                                        
149400 5515-MOVE-ONE-PILLAR-SCORE.
149500     IF PILLAR-HAS-SCORE(CUR-PILLAR-SUB) = "Y"
149600         MOVE PILLAR-FINAL-SCORE(CUR-PILLAR-SUB)
149700             TO PHR3-PILLAR-SCORE(CUR-PILLAR-SUB)
149800     ELSE
149900         MOVE 999 TO PHR3-PILLAR-SCORE(CUR-PILLAR-SUB)
150000     END-IF
150100     .
150200 5515-EXIT.
150300     EXIT.
150400*-----------------------------------------------------------------
150500*    U9 LOCATION HEALTH REPORT - PARAGRAPHS 6000 THRU 6500 FALL
150600*    STRAIGHT THROUGH IN SEQUENCE UNDER THE ONE OUTER PERFORM IN
150700*    5000-LOCATION-BREAK; 6900-EXIT MARKS THE END OF THAT RANGE.
150800*    HELPER PARAGRAPHS CALLED FOR REPEATING LINES (PILLAR ROWS,
150900*    METRIC ROWS, ISSUE LINES) ARE NUMBERED 6910 AND UP, OUTSIDE
151000*    THE FALL-THROUGH RANGE.
151100 6000-PRINT-HEADER.
151200     MOVE PRT-TITLE-LINE TO PRT-PRINT-LINE
151300     WRITE PRT-PRINT-LINE
151400     MOVE CURRENT-LOCATION-ID TO PRT-LOC-ID-O
151500     MOVE CURRENT-LATITUDE TO PRT-LAT-O
151600     MOVE CURRENT-LONGITUDE TO PRT-LON-O
151700     MOVE RUN-DATE-DISPLAY TO PRT-RUN-DATE-O
151800     MOVE PRT-LOCATION-LINE TO PRT-PRINT-LINE
151900     WRITE PRT-PRINT-LINE
152000     MOVE PRT-BLANK-LINE TO PRT-PRINT-LINE
152100     WRITE PRT-PRINT-LINE
152200     .
152300 6100-PRINT-SCORE-LINE.
152400     IF PHR3-OVERALL-SCORE = 999
152500         MOVE 0 TO PRT-OVERALL-O
152600         MOVE "N/A       " TO PRT-OVERALL-INTERP-O
152700     ELSE
152800         MOVE PHR3-OVERALL-SCORE TO PRT-OVERALL-O
152900         MOVE PHR3-INTERPRETATION TO PRT-OVERALL-INTERP-O
153000     END-IF
153100     MOVE PRT-SCORE-LINE TO PRT-PRINT-LINE
153200     WRITE PRT-PRINT-LINE
153300     MOVE PRT-BLANK-LINE TO PRT-PRINT-LINE
153400     WRITE PRT-PRINT-LINE
153500     .
153600 6200-PRINT-PILLAR-TABLE.
153700     MOVE PRT-PILLAR-RULE-LINE TO PRT-PRINT-LINE
153800     WRITE PRT-PRINT-LINE
153900     MOVE PRT-PILLAR-HDR-LINE TO PRT-PRINT-LINE
154000     WRITE PRT-PRINT-LINE
154100     MOVE PRT-PILLAR-RULE-LINE TO PRT-PRINT-LINE
154200     WRITE PRT-PRINT-LINE
154300     PERFORM 6910-PRINT-PILLAR-ROW THRU 6910-EXIT
154400         VARYING CUR-PILLAR-SUB FROM 1 BY 1
154500         UNTIL CUR-PILLAR-SUB > 5
154600     MOVE PRT-PILLAR-RULE-LINE TO PRT-PRINT-LINE
154700     WRITE PRT-PRINT-LINE
154800     .
154900 6300-PRINT-METRIC-DETAIL.
155000     PERFORM 6920-PRINT-ONE-PILLAR-METRICS THRU 6920-EXIT
155100         VARYING CUR-PILLAR-SUB FROM 1 BY 1
155200         UNTIL CUR-PILLAR-SUB > 5
155300     .
155400 6400-PRINT-QUALITY-SECTION.
155500     MOVE PRT-BLANK-LINE TO PRT-PRINT-LINE
155600     WRITE PRT-PRINT-LINE
155700     MOVE PRT-QUALITY-HDR-LINE TO PRT-PRINT-LINE
155800     WRITE PRT-PRINT-LINE
155900     MOVE PHR3-COMPLETENESS-PCT TO PRT-COMPLETE-O
156000     MOVE PHR3-ECOSYSTEM-TYPE TO PRT-ECOSYSTEM-O
156100     MOVE PRT-QUALITY-LINE TO PRT-PRINT-LINE
156200     WRITE PRT-PRINT-LINE
156300     IF QUALITY-ISSUE-CNT > 0
156400         PERFORM 6930-PRINT-ISSUE-LINE THRU 6930-EXIT
156500             VARYING ISSUE-SLOT FROM 1 BY 1
156600             UNTIL ISSUE-SLOT > 10 OR
156700                   ISSUE-SLOT > QUALITY-ISSUE-CNT
156800     END-IF
156900     .
157000 6500-PRINT-TRAILER.
157100     MOVE PRT-BLANK-LINE TO PRT-PRINT-LINE
157200     WRITE PRT-PRINT-LINE
157300     WRITE PRT-PRINT-LINE FROM PRT-BLANK-LINE AFTER ADVANCING PAGE
157400     .
157500 6900-EXIT.
157600     EXIT.
157700*-----------------------------------------------------------------
157800 6910-PRINT-PILLAR-ROW.
157900     MOVE PILLAR-LETTER(CUR-PILLAR-SUB) TO PRT-PILLAR-ID-O
158000     MOVE PILLAR-NAME(CUR-PILLAR-SUB) TO PRT-PILLAR-NAME-O
158100     IF PILLAR-HAS-SCORE(CUR-PILLAR-SUB) = "Y"
158200         MOVE SPACES TO PILLAR-SCORE-DISPLAY
158300         STRING PILLAR-FINAL-SCORE(CUR-PILLAR-SUB)
158400                    DELIMITED BY SIZE
158500                "/100" DELIMITED BY SIZE
158600                INTO PILLAR-SCORE-DISPLAY
158700         MOVE PILLAR-SCORE-DISPLAY TO PRT-PILLAR-SCORE-O
158800         PERFORM 6915-SET-PILLAR-STATUS THRU 6915-EXIT
158900     ELSE
159000         MOVE "N/A       " TO PRT-PILLAR-SCORE-O
159100         MOVE "N/A       " TO PRT-PILLAR-STATUS-O
159200     END-IF
159300     MOVE PRT-PILLAR-ROW-LINE TO PRT-PRINT-LINE
159400     WRITE PRT-PRINT-LINE
159500     .
159600 6910-EXIT.
159700     EXIT.
159800                                                                        
159900 6915-SET-PILLAR-STATUS.
160000     EVALUATE TRUE
160100         WHEN PILLAR-FINAL-SCORE(CUR-PILLAR-SUB) >= 80
160200             MOVE "Excellent " TO PRT-PILLAR-STATUS-O
160300         WHEN PILLAR-FINAL-SCORE(CUR-PILLAR-SUB) >= 60
160400             MOVE "Good      " TO PRT-PILLAR-STATUS-O
160500         WHEN PILLAR-FINAL-SCORE(CUR-PILLAR-SUB) >= 40
160600             MOVE "Moderate  " TO PRT-PILLAR-STATUS-O
160700         WHEN PILLAR-FINAL-SCORE(CUR-PILLAR-SUB) >= 20
160800             MOVE "Poor      " TO PRT-PILLAR-STATUS-O
160900         WHEN OTHER
161000             MOVE "Critical  " TO PRT-PILLAR-STATUS-O
161100     END-EVALUATE
161200     .
161300 6915-EXIT.
161400     EXIT.
161500*-----------------------------------------------------------------
161600 6920-PRINT-ONE-PILLAR-METRICS.
161700     MOVE PRT-BLANK-LINE TO PRT-PRINT-LINE
161800     WRITE PRT-PRINT-LINE
161900     MOVE PILLAR-LETTER(CUR-PILLAR-SUB) TO PRT-SUBHDR-PILLAR-O
162000     MOVE PILLAR-NAME(CUR-PILLAR-SUB) TO PRT-SUBHDR-NAME-O
162100     MOVE PRT-PILLAR-SUBHDR-LINE TO PRT-PRINT-LINE
162200     WRITE PRT-PRINT-LINE
162300     MOVE PRT-METRIC-HDR-LINE TO PRT-PRINT-LINE
162400     WRITE PRT-PRINT-LINE
162500     PERFORM 6925-PRINT-METRIC-ROW-IF-MATCH THRU 6925-EXIT
162600         VARYING MV-IDX FROM 1 BY 1
162700         UNTIL MV-IDX > QT-COUNT
162800     .
162900 6920-EXIT.
163000     EXIT.
163100                                                                        
163200 6925-PRINT-METRIC-ROW-IF-MATCH.
163300     IF MV-SEEN-FLAG(MV-IDX) = "Y" AND
163400        QT-PILLAR-ID(MV-IDX) = PILLAR-LETTER(CUR-PILLAR-SUB)
163500         MOVE QT-METRIC-NAME(MV-IDX) TO PRT-METRIC-NAME-O
163600         IF MV-PRESENT-FLAG(MV-IDX) = "Y"
163700             MOVE MV-VALUE(MV-IDX) TO PRT-METRIC-VALUE-O
163800         ELSE
163900             MOVE "N/A               " TO PRT-METRIC-VALUE-O
164000         END-IF
164100         MOVE MV-QUALITY(MV-IDX) TO PRT-METRIC-QUALITY-O
164200         MOVE PRT-METRIC-ROW-LINE TO PRT-PRINT-LINE
164300         WRITE PRT-PRINT-LINE
164400     END-IF
164500     .
164600 6925-EXIT.
164700     EXIT.
164800*-----------------------------------------------------------------
164900 6930-PRINT-ISSUE-LINE.
165000     MOVE ISSUE-TEXT(ISSUE-SLOT) TO PRT-ISSUE-TEXT-O
165100     MOVE PRT-ISSUE-LINE TO PRT-PRINT-LINE
165200     WRITE PRT-PRINT-LINE
165300     .
165400 6930-EXIT.
165500     EXIT.
165600*-----------------------------------------------------------------
165700 8000-FINALIZE.
165800     MOVE PRT-TOTALS-LINE-1 TO PRT-PRINT-LINE
165900     WRITE PRT-PRINT-LINE
166000     MOVE TOTAL-LOCATIONS TO PRT-TOT-LOCS-O
166100     MOVE PRT-TOTALS-LINE-2 TO PRT-PRINT-LINE
166200     WRITE PRT-PRINT-LINE
166300     MOVE TOTAL-METRICS-READ TO PRT-TOT-METRICS-O
166400     MOVE PRT-TOTALS-LINE-3 TO PRT-PRINT-LINE
166500     WRITE PRT-PRINT-LINE
166600     MOVE TOTAL-METRICS-UNAVAIL TO PRT-TOT-UNAVAIL-O
166700     MOVE PRT-TOTALS-LINE-4 TO PRT-PRINT-LINE
166800     WRITE PRT-PRINT-LINE
166900     IF SCORED-LOCATION-COUNT = 0
167000         MOVE 0 TO PRT-TOT-AVG-O
167100     ELSE
167200         COMPUTE PRT-TOT-AVG-O ROUNDED =
167300             SCORE-SUM-ACROSS-LOCS / SCORED-LOCATION-COUNT
167400     END-IF
167500     MOVE PRT-TOTALS-LINE-5 TO PRT-PRINT-LINE
167600     WRITE PRT-PRINT-LINE
167700     CLOSE F-METRICS F-SCORED F-SUMMARY F-REPORT
167800     .
167900 8000-EXIT.
168000     EXIT.
