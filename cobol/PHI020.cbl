000100******************************************************************
000200* PROGRAM-ID.    PHI020
000300* AUTHOR.        R. O. BRANCH
000400* INSTALLATION.  TIDEWATER ST DEPT OF NATURAL RESOURCES - DP DIV
000500* DATE-WRITTEN.  02/13/1987
000600* DATE-COMPILED.
000700* SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY
000800*-----------------------------------------------------------------
000900* CHANGE LOG
001000* DATE       BY   REQUEST     DESCRIPTION
001100*-----------------------------------------------------------------
001200* 1987-02-13 ROB  INIT-0002   ORIGINAL CODING - DAILY AVERAGES OF
001300*                             THE FIELD SENSOR STRING, ONE CONTROL
001400*                             GROUP PER CALENDAR DAY
001500* 1996-11-06 KDM  CHG-0255   NO CHANGE NEEDED HERE FOR THE NEW
001600*                             HOURLY READ RATE - STILL ONE BREAK
001700*                             PER DAY, JUST MORE READINGS IN IT
001800* 1999-01-15 JBT  Y2K-0009   READ-DATE IS ALREADY A 4-DIGIT-YEAR
001900*                             TEXT FIELD - REVIEWED, NO CHANGE
002000*                             REQUIRED
002100* 2001-05-02 LMR  CHG-0340   DAYS WITH ZERO READINGS ARE NOW
002200*                             SKIPPED ENTIRELY RATHER THAN WRITTEN
002300*                             WITH ZERO AVERAGES (FIELD OFFICE
002400*                             COMPLAINT - SKEWED THEIR CHARTS)
002500******************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.    PHI020.
002800 AUTHOR.        R. O. BRANCH.
002900 INSTALLATION.  TIDEWATER ST DEPT OF NATURAL RESOURCES - DP DIV.
003000 DATE-WRITTEN.  02/13/1987.
003100 DATE-COMPILED.
003200 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     UPSI-0 ON STATUS IS SW-PHI020-TRACE-ON
003900            OFF STATUS IS SW-PHI020-TRACE-OFF.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT F-SENSOR    ASSIGN TO SENSOR-IN
004300            ORGANIZATION IS LINE SEQUENTIAL
004400            FILE STATUS IS SENSOR-STATUS.
004500     SELECT F-DAILY     ASSIGN TO DAILY-OUT
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS IS DAILY-STATUS.
004800******************************************************************
004900 DATA DIVISION.
005000 FILE SECTION.
005100                                                                        
005200 FD  F-SENSOR
005300     LABEL RECORDS ARE STANDARD.
005400     COPY PHIREC04.
005500                                                                        
005600 FD  F-DAILY
005700     LABEL RECORDS ARE STANDARD.
005800     COPY PHIREC05.
005900                                                                        
006000 WORKING-STORAGE SECTION.
006100                                                                        
006200 01  FILE-STATUSES.
006300     05  SENSOR-STATUS           PIC X(02) VALUE "00".
006400     05  DAILY-STATUS            PIC X(02) VALUE "00".
006500     05  FILLER                     PIC X(01).
006600
006700 01  EOF-SWITCHES.
006800     05  EOF-SENSOR              PIC X(01) VALUE "N".
006900         88  SENSOR-EOF                 VALUE "Y".
007000     05  FILLER                     PIC X(01).
007100 77  ANY-DATA-FLAG               PIC X(01) VALUE "N".
007200                                                                        
007300 01  CURRENT-DATE                PIC X(10).
007400 01  CURRENT-DATE-ALT REDEFINES CURRENT-DATE.
007500     05  CD-YEAR                 PIC 9(04).
007600     05  FILLER                     PIC X(01).
007700     05  CD-MONTH                PIC 9(02).
007800     05  FILLER                     PIC X(01).
007900     05  CD-DAY                  PIC 9(02).
008000                                                                        
008100 01  DAY-ACCUMULATORS.
008200     05  DA-CO2-SUM              PIC 9(09)V99 VALUE 0.
008300     05  DA-TEMPERATURE-SUM      PIC S9(07)V99 VALUE 0.
008400     05  DA-HUMIDITY-SUM         PIC 9(07)V99 VALUE 0.
008500     05  DA-PRESSURE-SUM         PIC 9(09)V99 VALUE 0.
008600     05  DA-LIGHT-SUM            PIC 9(09)V99 VALUE 0.
008700     05  DA-READING-COUNT        PIC 9(05) COMP VALUE 0.
008800     05  FILLER                     PIC X(01).
008900 01  DAY-ACCUM-ALT REDEFINES DAY-ACCUMULATORS.
009000     05  DAA-SUMS                PIC X(38).
009100     05  DAA-TAIL                PIC X(06).
009200                                                                        
009300 01  GRAND-TOTALS.
009400     05  TOTAL-DAYS              PIC 9(05) COMP VALUE 0.
009500     05  TOTAL-READINGS          PIC 9(07) COMP VALUE 0.
009600     05  FILLER                     PIC X(01).
009700                                                                        
009800 01  REPORT-WORK.
009900     05  RW-TOTALS-LINE          PIC X(80).
010000     05  FILLER                     PIC X(01).
010100 01  REPORT-WORK-ALT REDEFINES REPORT-WORK.
010200     05  RW-HEAD                    PIC X(40).
010300     05  RW-TAIL                    PIC X(41).
010400                                                                        
010500 PROCEDURE DIVISION.
010600 0000-MAIN-PROCEDURE.
010700     PERFORM 1000-INITIALIZE THRU 1000-EXIT
010800     PERFORM 2000-PROCESS-ONE-READING THRU 2000-EXIT
010900         UNTIL SENSOR-EOF
011000     IF ANY-DATA-FLAG = "Y"
011100         PERFORM 5000-DATE-BREAK THRU 5000-EXIT
011200     END-IF
011300     PERFORM 8000-FINALIZE THRU 8000-EXIT
011400     STOP RUN.
011500*-----------------------------------------------------------------
011600 1000-INITIALIZE.
011700     OPEN INPUT F-SENSOR
011800     OPEN OUTPUT F-DAILY
011900     PERFORM 2900-READ-SENSOR THRU 2900-EXIT
012000     IF NOT SENSOR-EOF
012100         MOVE "Y" TO ANY-DATA-FLAG
012200         MOVE PHR4-READ-DATE TO CURRENT-DATE
012300         PERFORM 1200-RESET-DAY-WORK THRU 1200-EXIT
012400     END-IF
012500     .
012600 1000-EXIT.
012700     EXIT.
012800*-----------------------------------------------------------------
012900 1200-RESET-DAY-WORK.
013000     MOVE 0 TO DA-CO2-SUM
013100     MOVE 0 TO DA-TEMPERATURE-SUM
013200     MOVE 0 TO DA-HUMIDITY-SUM
013300     MOVE 0 TO DA-PRESSURE-SUM
013400     MOVE 0 TO DA-LIGHT-SUM
013500     MOVE 0 TO DA-READING-COUNT
013600     .
013700 1200-EXIT.
013800     EXIT.
013900*-----------------------------------------------------------------
014000 2000-PROCESS-ONE-READING.
014100     IF PHR4-READ-DATE NOT = CURRENT-DATE
014200         PERFORM 5000-DATE-BREAK THRU 5000-EXIT
014300         MOVE PHR4-READ-DATE TO CURRENT-DATE
014400         PERFORM 1200-RESET-DAY-WORK THRU 1200-EXIT
014500     END-IF
014600     PERFORM 2100-ACCUMULATE-READING THRU 2100-EXIT
014700     PERFORM 2900-READ-SENSOR THRU 2900-EXIT
014800     .
014900 2000-EXIT.
015000     EXIT.
015100*-----------------------------------------------------------------
015200 2100-ACCUMULATE-READING.
015300     ADD PHR4-CO2 TO DA-CO2-SUM
015400     ADD PHR4-TEMPERATURE TO DA-TEMPERATURE-SUM
015500     ADD PHR4-HUMIDITY TO DA-HUMIDITY-SUM
015600     ADD PHR4-PRESSURE TO DA-PRESSURE-SUM
015700     ADD PHR4-LIGHT TO DA-LIGHT-SUM
015800     ADD 1 TO DA-READING-COUNT
015900     ADD 1 TO TOTAL-READINGS
016000     IF SW-PHI020-TRACE-ON
016100         DISPLAY "PHI020 TRACE - READING ADDED FOR "
016200                 CURRENT-DATE " COUNT " DA-READING-COUNT
016300     END-IF
016400     .
016500 2100-EXIT.
016600     EXIT.
016700*-----------------------------------------------------------------
016800 2900-READ-SENSOR.
016900     READ F-SENSOR
017000         AT END
017100             MOVE "Y" TO EOF-SENSOR
017200         NOT AT END
017300             CONTINUE
017400     END-READ
017500     .
017600 2900-EXIT.
017700     EXIT.
017800*-----------------------------------------------------------------
017900*    A DAY WITH NO READINGS NEVER REACHES THIS PARAGRAPH (CHG-
018000*    0340) SINCE THE BREAK ONLY FIRES WHEN A RECORD FOR A NEW
018100*    DATE HAS BEEN SEEN, SO THE GUARD BELOW IS A SAFETY NET ONLY.
018200 5000-DATE-BREAK.
018300     IF DA-READING-COUNT > 0
018400         PERFORM 5100-COMPUTE-AVERAGES THRU 5100-EXIT
018500         PERFORM 5200-WRITE-DAILY-AGGREGATE THRU 5200-EXIT
018600         ADD 1 TO TOTAL-DAYS
018700     END-IF
018800     .
018900 5000-EXIT.
019000     EXIT.
019100*-----------------------------------------------------------------
019200 5100-COMPUTE-AVERAGES.
019300     COMPUTE PHR5-AVG-CO2 ROUNDED =
019400         DA-CO2-SUM / DA-READING-COUNT
019500     COMPUTE PHR5-AVG-TEMPERATURE ROUNDED =
019600         DA-TEMPERATURE-SUM / DA-READING-COUNT
019700     COMPUTE PHR5-AVG-HUMIDITY ROUNDED =
019800         DA-HUMIDITY-SUM / DA-READING-COUNT
019900     COMPUTE PHR5-AVG-PRESSURE ROUNDED =
020000         DA-PRESSURE-SUM / DA-READING-COUNT
020100     COMPUTE PHR5-AVG-LIGHT ROUNDED =
020200         DA-LIGHT-SUM / DA-READING-COUNT
020300     .
020400 5100-EXIT.
020500     EXIT.
020600*-----------------------------------------------------------------
020700 5200-WRITE-DAILY-AGGREGATE.
020800     MOVE CURRENT-DATE TO PHR5-READ-DATE
020900     MOVE DA-READING-COUNT TO PHR5-READING-COUNT
021000     WRITE PHR5-DAILY-AGGREGATE
021100     .
021200 5200-EXIT.
021300     EXIT.
021400*-----------------------------------------------------------------
021500 8000-FINALIZE.
021600     MOVE SPACES TO RW-TOTALS-LINE
021700     DISPLAY "PHI020 - DAYS WRITTEN......." TOTAL-DAYS
021800     DISPLAY "PHI020 - READINGS SUMMARIZED." TOTAL-READINGS
021900     CLOSE F-SENSOR F-DAILY
022000     .
022100 8000-EXIT.
022200     EXIT.
