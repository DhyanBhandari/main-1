000100******************************************************************
000200* PROGRAM-ID.    PHI001
000300* AUTHOR.        J. B. TRAN
000400* INSTALLATION.  TIDEWATER ST DEPT OF NATURAL RESOURCES - DP DIV
000500* DATE-WRITTEN.  05/04/1992
000600* DATE-COMPILED.
000700* SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY
000800*-----------------------------------------------------------------
000900* CHANGE LOG
001000* DATE       BY   REQUEST     DESCRIPTION
001100*-----------------------------------------------------------------
001200* 1992-05-04 JBT  INIT-0501   ORIGINAL CODING - COMMON 0-100
001300*                             NORMALIZATION ROUTINE, CALLED FROM
001400*                             THE PILLAR SCORING SUITE (PHI010)
001500* 1992-06-11 JBT  CHG-0507    ADDED CENTERED AND GAUSSIAN FORMS
001600*                             FOR THE DEGRADATION PILLAR REWRITE
001700* 1993-02-20 KDM  CHG-0533    UNKNOWN TYPE CODE NOW DEFAULTS TO
001800*                             LINEAR INSTEAD OF ABENDING U0100
001900* 1994-07-05 KDM  CHG-0201    SIGMOID K-PRIME SCALING CORRECTED TO
002000*                             USE THE 10-UNIT RANGE CONVENTION
002100* 1999-01-14 JBT  Y2K-0009    REVIEWED - NO DATE FIELDS IN THIS
002200*                             PROGRAM, NO CENTURY EXPOSURE
002300* 2003-11-03 LMR  CHG-0402    RESULT NOW CLAMPED TO 0-100 ON EVERY
002400*                             RETURN PATH PER AUDIT FINDING 03-114
002500******************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.    PHI001.
002800 AUTHOR.        J. B. TRAN.
002900 INSTALLATION.  TIDEWATER ST DEPT OF NATURAL RESOURCES - DP DIV.
003000 DATE-WRITTEN.  05/04/1992.
003100 DATE-COMPILED.
003200 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     UPSI-0 ON STATUS IS SW-NORM-TRACE-ON
003900            OFF STATUS IS SW-NORM-TRACE-OFF.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200*    PHI001 IS A CALLED SUBROUTINE - NO FILES OF ITS OWN.
004300******************************************************************
004400 DATA DIVISION.
004500 FILE SECTION.
004600 WORKING-STORAGE SECTION.
004700                                                                        
004800 01  PROGRAM-CONSTANTS.
004900     05  DEFAULT-K               PIC S9(03)V9(04)
005000                                     VALUE 0.5.
005100     05  HUNDRED                 PIC 9(03) COMP VALUE 100.
005200     05  FILLER                     PIC X(01).
005300 77  CLAMP-COUNT                 PIC 9(03) COMP VALUE 0.
005400
005500 01  RANGE-WORK.
005600     05  RANGE-DIFF              PIC S9(06)V9(04).
005700     05  RANGE-DIFF-SIGN         PIC S9(01).
005800 01  RANGE-WORK-ALT REDEFINES RANGE-WORK.
005900     05  RANGE-DIFF-DIGITS       PIC X(06).
006000     05  FILLER                     PIC X(05).
006100                                                                        
006200 01  SIGMOID-WORK.
006300     05  VMID-EFFECTIVE          PIC S9(05)V9(04).
006400     05  K-EFFECTIVE             PIC S9(05)V9(04).
006500     05  K-PRIME                 PIC S9(05)V9(04).
006600     05  EXPONENT                PIC S9(07)V9(04).
006700     05  FILLER                     PIC X(01).
006800
006900 01  EXP-CALL-AREA.
007000     05  EXP-ARGUMENT            PIC S9(07)V9(04).
007100     05  EXP-RESULT              PIC S9(09)V9(06).
007200 01  EXP-RESULT-PARTS REDEFINES EXP-CALL-AREA.
007300     05  FILLER                     PIC X(12).
007400     05  EXP-RESULT-WHOLE        PIC 9(09).
007500     05  FILLER                     PIC X(06).
007600                                                                        
007700 01  GAUSSIAN-WORK.
007800     05  VOPT-EFFECTIVE          PIC S9(05)V9(04).
007900     05  SIGMA-EFFECTIVE         PIC S9(05)V9(04).
008000     05  DEVIATION               PIC S9(05)V9(04).
008100     05  DEV-SQUARED             PIC S9(09)V9(04).
008200     05  TWO-SIGMA-SQ            PIC S9(09)V9(04).
008300     05  FILLER                     PIC X(01).
008400
008500 01  CLAMPED-VALUE               PIC S9(05)V9(04).
008600 01  CLAMPED-VALUE-ALT REDEFINES CLAMPED-VALUE
008700                                     PIC X(09).
008800                                                                        
008900 01  ABS-WORK.
009000     05  ABS-VALUE                PIC S9(05)V9(04).
009100     05  ABS-VMAX                 PIC S9(05)V9(04).
009200     05  FILLER                      PIC X(01).
009300
009400 LINKAGE SECTION.
009500 01  NORM-PARMS.
009600     05  NORM-TYPE               PIC 9(01).
009700         88  TYPE-LINEAR             VALUE 1.
009800         88  TYPE-INV-LINEAR         VALUE 2.
009900         88  TYPE-SIGMOID            VALUE 3.
010000         88  TYPE-INV-SIGMOID        VALUE 4.
010100         88  TYPE-GAUSSIAN           VALUE 5.
010200         88  TYPE-CENTERED           VALUE 6.
010300     05  NORM-VALUE              PIC S9(05)V9(04).
010400     05  NORM-VMIN               PIC S9(05)V9(04).
010500     05  NORM-VMAX               PIC S9(05)V9(04).
010600     05  NORM-VOPT               PIC S9(05)V9(04).
010700     05  NORM-VOPT-FLAG          PIC X(01).
010800     05  NORM-VMID               PIC S9(05)V9(04).
010900     05  NORM-VMID-FLAG          PIC X(01).
011000     05  NORM-SIGMA              PIC S9(05)V9(04).
011100     05  NORM-SIGMA-FLAG         PIC X(01).
011200     05  NORM-K                  PIC S9(05)V9(04).
011300     05  NORM-K-FLAG             PIC X(01).
011400     05  NORM-RESULT             PIC S9(05)V9(04).
011500******************************************************************
011600 PROCEDURE DIVISION USING NORM-PARMS.
011700 0000-MAIN-PROCEDURE.
011800     EVALUATE TRUE
011900         WHEN TYPE-LINEAR
012000             PERFORM 1000-LINEAR THRU 1000-EXIT
012100         WHEN TYPE-INV-LINEAR
012200             PERFORM 1100-INVERSE-LINEAR THRU 1100-EXIT
012300         WHEN TYPE-SIGMOID
012400             PERFORM 1200-SIGMOID THRU 1200-EXIT
012500         WHEN TYPE-INV-SIGMOID
012600             PERFORM 1300-INVERSE-SIGMOID THRU 1300-EXIT
012700         WHEN TYPE-GAUSSIAN
012800             PERFORM 1400-GAUSSIAN THRU 1400-EXIT
012900         WHEN TYPE-CENTERED
013000             PERFORM 1500-CENTERED THRU 1500-EXIT
013100         WHEN OTHER
013200*            UNKNOWN NORMALIZATION TYPE - SHOP CONVENTION IS TO
013300*            FALL BACK TO LINEAR RATHER THAN ABEND (CHG-0533)
013400             PERFORM 1000-LINEAR THRU 1000-EXIT
013500     END-EVALUATE
013600     PERFORM 9000-CLAMP-RESULT THRU 9000-EXIT
013700     GOBACK.
013800*-----------------------------------------------------------------
013900 1000-LINEAR.
014000     COMPUTE RANGE-DIFF =
014100         NORM-VMAX - NORM-VMIN
014200     IF RANGE-DIFF = 0
014300         MOVE 50 TO NORM-RESULT
014400         GO TO 1000-EXIT
014500     END-IF
014600     PERFORM 8000-CLAMP-TO-RANGE THRU 8000-EXIT
014700     COMPUTE NORM-RESULT ROUNDED =
014800         (CLAMPED-VALUE - NORM-VMIN) / RANGE-DIFF * 100
014900     .
015000 1000-EXIT.
015100     EXIT.
015200*-----------------------------------------------------------------
015300 1100-INVERSE-LINEAR.
015400     COMPUTE RANGE-DIFF =
015500         NORM-VMAX - NORM-VMIN
015600     IF RANGE-DIFF = 0
015700         MOVE 50 TO NORM-RESULT
015800         GO TO 1100-EXIT
015900     END-IF
016000     PERFORM 8000-CLAMP-TO-RANGE THRU 8000-EXIT
016100     COMPUTE NORM-RESULT ROUNDED =
016200         (NORM-VMAX - CLAMPED-VALUE) / RANGE-DIFF * 100
016300     .
016400 1100-EXIT.
016500     EXIT.
016600*-----------------------------------------------------------------
016700 1200-SIGMOID.
016800*    VMID DEFAULTS TO THE MID-RANGE, K DEFAULTS TO 0.5, AND K IS
016900*    RE-SCALED TO A 10-UNIT RANGE CONVENTION WHEN VMAX > VMIN
017000*    (CHG-0507 / CHG-0201).
017100     IF NORM-VMID-FLAG = "Y"
017200         MOVE NORM-VMID TO VMID-EFFECTIVE
017300     ELSE
017400         COMPUTE VMID-EFFECTIVE ROUNDED =
017500             (NORM-VMIN + NORM-VMAX) / 2
017600     END-IF
017700     IF NORM-K-FLAG = "Y"
017800         MOVE NORM-K TO K-EFFECTIVE
017900     ELSE
018000         MOVE DEFAULT-K TO K-EFFECTIVE
018100     END-IF
018200     COMPUTE RANGE-DIFF = NORM-VMAX - NORM-VMIN
018300     IF RANGE-DIFF > 0
018400         COMPUTE K-PRIME ROUNDED =
018500             K-EFFECTIVE * 10 / RANGE-DIFF
018600     ELSE
018700         MOVE K-EFFECTIVE TO K-PRIME
018800     END-IF
018900     COMPUTE EXPONENT ROUNDED =
019000         0 - (K-PRIME * (NORM-VALUE - VMID-EFFECTIVE))
019100     IF EXPONENT > 700
019200         MOVE 0 TO NORM-RESULT
019300         GO TO 1200-EXIT
019400     END-IF
019500     IF EXPONENT < -700
019600         MOVE 100 TO NORM-RESULT
019700         GO TO 1200-EXIT
019800     END-IF
019900*    SITE MATH LIBRARY - RAISES E TO THE SUPPLIED ARGUMENT.
020000*    MAINTAINED BY THE SCIENTIFIC COMPUTING GROUP, NOT THIS SHOP.
020100     MOVE EXPONENT TO EXP-ARGUMENT
020200     CALL "MTHEXP" USING EXP-ARGUMENT EXP-RESULT
020300     COMPUTE NORM-RESULT ROUNDED =
020400         100 / (1 + EXP-RESULT)
020500     .
020600 1200-EXIT.
020700     EXIT.
020800*-----------------------------------------------------------------
020900 1300-INVERSE-SIGMOID.
021000     PERFORM 1200-SIGMOID THRU 1200-EXIT
021100     COMPUTE NORM-RESULT = 100 - NORM-RESULT
021200     .
021300 1300-EXIT.
021400     EXIT.
021500*-----------------------------------------------------------------
021600 1400-GAUSSIAN.
021700*    DISPATCHER DEFAULTS: VOPT = MID-RANGE, SIGMA = RANGE / 4
021800*    WHEN THE CALLING PROGRAM LEAVES THEM UNSET - PER THE FIELD
021900*    OFFICE MEMO ATTACHED TO CHG-0507, THE SAME DEFAULTS ROB USED
022000*    WHEN HE FIRST WROTE THIS ROUTINE AND NOBODY EVER ASKED TO
022100*    CHANGE.
022200     IF NORM-VOPT-FLAG = "Y"
022300         MOVE NORM-VOPT TO VOPT-EFFECTIVE
022400     ELSE
022500         COMPUTE VOPT-EFFECTIVE ROUNDED =
022600             (NORM-VMIN + NORM-VMAX) / 2
022700     END-IF
022800     IF NORM-SIGMA-FLAG = "Y"
022900         MOVE NORM-SIGMA TO SIGMA-EFFECTIVE
023000     ELSE
023100         COMPUTE SIGMA-EFFECTIVE ROUNDED =
023200             (NORM-VMAX - NORM-VMIN) / 4
023300     END-IF
023400     IF SIGMA-EFFECTIVE = 0
023500         IF NORM-VALUE = VOPT-EFFECTIVE
023600             MOVE 100 TO NORM-RESULT
023700         ELSE
023800             MOVE 0 TO NORM-RESULT
023900         END-IF
024000         GO TO 1400-EXIT
024100     END-IF
024200     PERFORM 8000-CLAMP-TO-RANGE THRU 8000-EXIT
024300     COMPUTE DEVIATION = CLAMPED-VALUE - VOPT-EFFECTIVE
024400     COMPUTE DEV-SQUARED = DEVIATION * DEVIATION
024500     COMPUTE TWO-SIGMA-SQ =
024600         2 * SIGMA-EFFECTIVE * SIGMA-EFFECTIVE
024700     COMPUTE EXPONENT ROUNDED =
024800         0 - (DEV-SQUARED / TWO-SIGMA-SQ)
024900     IF EXPONENT < -700
025000         MOVE 0 TO NORM-RESULT
025100         GO TO 1400-EXIT
025200     END-IF
025300     MOVE EXPONENT TO EXP-ARGUMENT
025400     CALL "MTHEXP" USING EXP-ARGUMENT EXP-RESULT
025500     COMPUTE NORM-RESULT ROUNDED = 100 * EXP-RESULT
025600     .
025700 1400-EXIT.
025800     EXIT.
025900*-----------------------------------------------------------------
026000 1500-CENTERED.
026100     IF NORM-VMAX = 0
026200         IF NORM-VALUE = 0
026300             MOVE 100 TO NORM-RESULT
026400         ELSE
026500             MOVE 0 TO NORM-RESULT
026600         END-IF
026700         GO TO 1500-EXIT
026800     END-IF
026900     MOVE NORM-VALUE TO ABS-VALUE
027000     IF ABS-VALUE < 0
027100         COMPUTE ABS-VALUE = 0 - ABS-VALUE
027200     END-IF
027300     MOVE NORM-VMAX TO ABS-VMAX
027400     IF ABS-VMAX < 0
027500         COMPUTE ABS-VMAX = 0 - ABS-VMAX
027600     END-IF
027700     COMPUTE NORM-RESULT ROUNDED =
027800         100 * (1 - (ABS-VALUE / ABS-VMAX))
027900     .
028000 1500-EXIT.
028100     EXIT.
028200*-----------------------------------------------------------------
028300 8000-CLAMP-TO-RANGE.
028400*    CLAMP NORM-VALUE INTO [NORM-VMIN,NORM-VMAX].
028500     IF NORM-VALUE < NORM-VMIN
028600         MOVE NORM-VMIN TO CLAMPED-VALUE
028700     ELSE
028800         IF NORM-VALUE > NORM-VMAX
028900             MOVE NORM-VMAX TO CLAMPED-VALUE
029000         ELSE
029100             MOVE NORM-VALUE TO CLAMPED-VALUE
029200         END-IF
029300     END-IF
029400     .
029500 8000-EXIT.
029600     EXIT.
029700*-----------------------------------------------------------------
029800 9000-CLAMP-RESULT.
029900*    EVERY NORMALIZATION FORM RETURNS 0-100 (AUDIT FINDING
030000*    03-114, CHG-0402).
030100     IF NORM-RESULT < 0
030200         MOVE 0 TO NORM-RESULT
030300     END-IF
030400     IF NORM-RESULT > 100
030500         MOVE 100 TO NORM-RESULT
030600     END-IF
030700     ADD 1 TO CLAMP-COUNT
030800     IF SW-NORM-TRACE-ON
030900         DISPLAY "PHI001 TRACE - CLAMPED VALUE " CLAMPED-VALUE-ALT
031000                 " RESULT " NORM-RESULT
031100     END-IF
031200     .
031300 9000-EXIT.
031400     EXIT.
